000100******************************************************************        
000200* ATYPTRAN  -  ACCOUNT-TYPE MAINTENANCE TRANSACTION RECORD                
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* ONE RECORD PER MAINTENANCE TRANSACTION ON ATYPE-TXN-IN.  MIRRORS        
000600* THE FIELD SET OF ATYPEREC.  NUMERIC FIELDS ARE CARRIED ZONED ON         
000700* THE LINE-SEQUENTIAL FEED, THEN CONVERTED TO COMP-3 ON THE               
000800* MASTER BY THE MAINTENANCE PROGRAM.                                      
000900******************************************************************        
00100001  ATYPE-TXN-REC.                                                        
001100    05  TTXN-TYPE                       PIC X(14).                        
001200        88  TTXN-IS-CREATE               VALUE 'CREATE'.                  
001300        88  TTXN-IS-UPDATE               VALUE 'UPDATE'.                  
001400        88  TTXN-IS-STATUS-CHANGE        VALUE 'STATUS-CHANGE'.           
001500    05  TTXN-CODE                       PIC X(20).                        
001600    05  TTXN-NAME                       PIC X(100).                       
001700    05  TTXN-CATEGORY                   PIC X(20).                        
001800    05  TTXN-INTEREST-RATE              PIC S9(3)V9(4).                   
001900    05  TTXN-INTEREST-CALC              PIC X(20).                        
002000    05  TTXN-INTEREST-POST-FREQ         PIC X(20).                        
002100    05  TTXN-MINIMUM-BALANCE            PIC S9(16)V99.                    
002200    05  TTXN-MIN-OPENING-BALANCE        PIC S9(16)V99.                    
002300    05  TTXN-MAXIMUM-BALANCE            PIC S9(16)V99.                    
002400    05  TTXN-MONTHLY-FEE                PIC S9(16)V99.                    
002500    05  TTXN-BELOW-MIN-FEE              PIC S9(16)V99.                    
002600    05  TTXN-DORMANCY-FEE               PIC S9(16)V99.                    
002700    05  TTXN-DAILY-WITHDRAWAL-LIMIT     PIC S9(16)V99.                    
002800    05  TTXN-DAILY-TRANSFER-LIMIT       PIC S9(16)V99.                    
002900    05  TTXN-MAX-TXN-PER-DAY            PIC 9(4).                         
003000    05  TTXN-TERM-DAYS                  PIC 9(5).                         
003100    05  TTXN-EARLY-WD-PENALTY-RATE      PIC S9(3)V9(4).                   
003200    05  TTXN-ALLOW-INDIVIDUAL           PIC X(1).                         
003300    05  TTXN-ALLOW-CORPORATE            PIC X(1).                         
003400    05  TTXN-MINIMUM-AGE                PIC 9(3).                         
003500    05  TTXN-MAXIMUM-AGE                PIC 9(3).                         
003600    05  TTXN-CURRENCY                   PIC X(3).                         
003700    05  TTXN-NEW-STATUS                 PIC X(10).                        
003800    05  FILLER                          PIC X(30).                        
