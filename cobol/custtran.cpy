000100******************************************************************        
000200* CUSTTRAN  -  CUSTOMER MAINTENANCE TRANSACTION RECORD                    
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* ONE RECORD PER MAINTENANCE TRANSACTION ON CUST-TXN-IN.  MIRRORS         
000600* THE FIELD SET OF CUSTREC SO UPDATE TRANSACTIONS CAN OVERLAY             
000700* THE MASTER FIELD-FOR-FIELD.                                             
000800******************************************************************        
00090001  CUST-TXN-REC.                                                         
001000    05  CTXN-TYPE                       PIC X(14).                        
001100        88  CTXN-IS-CREATE               VALUE 'CREATE'.                  
001200        88  CTXN-IS-UPDATE               VALUE 'UPDATE'.                  
001300        88  CTXN-IS-STATUS-CHANGE        VALUE 'STATUS-CHANGE'.           
001400        88  CTXN-IS-KYC-VERIFY           VALUE 'KYC-VERIFY'.              
001500    05  CTXN-CUST-NUMBER                PIC X(20).                        
001600    05  CTXN-CUST-TYPE                  PIC X(10).                        
001700    05  CTXN-FIRST-NAME                 PIC X(100).                       
001800    05  CTXN-MIDDLE-NAME                PIC X(100).                       
001900    05  CTXN-LAST-NAME                  PIC X(100).                       
002000    05  CTXN-FIRST-NAME-CHI             PIC X(100).                       
002100    05  CTXN-LAST-NAME-CHI              PIC X(100).                       
002200    05  CTXN-DATE-OF-BIRTH              PIC 9(8).                         
002300    05  CTXN-GENDER                     PIC X(1).                         
002400    05  CTXN-NATIONALITY                PIC X(30).                        
002500    05  CTXN-COMPANY-NAME               PIC X(200).                       
002600    05  CTXN-COMPANY-NAME-CHI           PIC X(200).                       
002700    05  CTXN-REGISTRATION-NBR           PIC X(30).                        
002800    05  CTXN-DATE-INCORPORATION         PIC 9(8).                         
002900    05  CTXN-INDUSTRY                   PIC X(30).                        
003000    05  CTXN-EMAIL                      PIC X(100).                       
003100    05  CTXN-MOBILE-PHONE               PIC X(20).                        
003200    05  CTXN-ADDR-LINE1                 PIC X(100).                       
003300    05  CTXN-ADDR-LINE2                 PIC X(100).                       
003400    05  CTXN-ADDR-CITY                  PIC X(50).                        
003500    05  CTXN-ADDR-COUNTRY               PIC X(30).                        
003600    05  CTXN-ID-TYPE                    PIC X(30).                        
003700    05  CTXN-ID-NUMBER                  PIC X(50).                        
003800    05  CTXN-RISK-RATING                PIC X(10).                        
003900    05  CTXN-BRANCH-CODE                PIC X(10).                        
004000    05  CTXN-NEW-STATUS                 PIC X(10).                        
004100    05  FILLER                          PIC X(40).                        
