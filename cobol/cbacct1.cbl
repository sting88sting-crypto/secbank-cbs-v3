000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.     CBACCT1.                                           
000300       AUTHOR.         R. SANTOS.                                         
000400       INSTALLATION.   SECBANK DATA CENTER - DEPOSIT SYSTEMS.             
000500       DATE-WRITTEN.   03/14/89.                                          
000600       DATE-COMPILED.                                                     
000700       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.             
000800      ************************************************************        
000900      *   MODULE NAME  = CBACCT1                                          
001000      *   DESCRIPTIVE NAME = DEPOSIT ACCOUNT MAINTENANCE                  
001100      *                                                                   
001200      *   FUNCTION = READS THE ACCOUNT MAINTENANCE TRANSACTION            
001300      *      FEED AND APPLIES EACH TRANSACTION (OPEN, STATUS-             
001400      *      CHANGE, FREEZE, UNFREEZE, CLOSE, BALANCE-UPDATE)             
001500      *      AGAINST THE DEPOSIT ACCOUNT MASTER, LOOKING UP THE           
001600      *      CUSTOMER, ACCOUNT-TYPE AND BRANCH MASTERS AS NEEDED.         
001700      *      PRODUCES THE END-OF-RUN CONTROL-TOTAL REPORT.                
001800      *                                                                   
001900      *   CHANGE LOG                                                      
002000      *   ----------                                                      
002100      *   03/14/89  RSANTOS   ORIGINAL PROGRAM - OPEN AND CLOSE           
002200      *                       TRANSACTIONS ONLY.                          
002300      *   09/02/89  RSANTOS   ADDED STATUS-CHANGE TXN TYPE.               
002400      *   02/11/90  EDC       ADDED FREEZE/UNFREEZE TRANSACTIONS          
002500      *                       PER REQ TKT BK-0114.                        
002600      *   07/19/91  EDC       ADDED MINIMUM OPENING BALANCE CHECK         
002700      *                       PER REQ TKT BK-0201.                        
002800      *   01/08/92  MPR       ACCOUNT NUMBER PREFIX NOW INCLUDES          
002900      *                       OPEN YEAR, NOT JUST BRANCH/TYPE.            
003000      *   05/22/93  MPR       ADDED BALANCE-UPDATE TXN TYPE               
003100      *                       PER REQ TKT BK-0344.                        
003200      *   11/30/94  EDC       OVERDRAFT LIMIT AND HOLD BALANCE            
003300      *                       FIELDS ADDED TO ACCOUNT MASTER.             
003400      *   04/17/95  MPR       DEFAULT ACCOUNT NAME LOGIC ADDED FOR        
003500      *                       CORPORATE AND INDIVIDUAL CUSTOMERS.         
003600      *   08/02/96  RSANTOS   CUST-TYPE ELIGIBILITY CHECK ADDED           
003700      *                       PER REQ TKT BK-0502.                        
003800      *   10/09/97  JLC       ACCRUED INTEREST AND LAST-INTEREST-         
003900      *                       DATE FIELDS ADDED TO ACCOUNT MASTER.        
004000      *   03/02/98  JLC       PENDING-ACCOUNT STATUS TRANSITION           
004100      *                       RULE ADDED PER REQ TKT BK-0588.             
004200      *   12/03/98  MPR       Y2K: WINDOWED RUN-DATE CENTURY CALC;        
004300      *                       ALL DATE FIELDS NOW CCYYMMDD.               
004400      *   06/14/99  MPR       Y2K: VERIFIED ACCT-NUMBER SEQUENCE          
004500      *                       GENERATION ACROSS CENTURY ROLLOVER.         
004600      *   02/21/01  JLC       INTEREST-RATE-OVERRIDE FIELD ADDED;         
004700      *                       CARRIED BUT NOT APPLIED AT OPEN TIME        
004800      *   09/18/02  EDC       CURRENCY DEFAULTS TO PHP WHEN THE           
004900      *                       ACCOUNT TYPE'S CURRENCY IS BLANK.           
005000      *   05/05/04  RSANTOS   TIME-DEPOSIT MATURITY DATE AND              
005100      *                       PRINCIPAL AMOUNT FIELDS ADDED.              
005200      *   11/11/06  JLC       REWORKED STATUS-CHANGE VALIDATION -         
005300      *                       CLOSED ACCOUNTS REJECT ALL FURTHER          
005400      *                       STATUS TRANSACTIONS PER REQ TKT             
005500      *                       BK-0791.                                    
005600      *   03/29/09  EDC       CONTROL REPORT REFORMATTED TO MATCH         
005700      *                       STANDARD DEPOSIT SYSTEMS LAYOUT.            
005800      ************************************************************        
005900                                                                          
006000       ENVIRONMENT DIVISION.                                              
006100       CONFIGURATION SECTION.                                             
006200       SOURCE-COMPUTER.     IBM-390.                                      
006300       OBJECT-COMPUTER.     IBM-390.                                      
006400       SPECIAL-NAMES.                                                     
006500           C01 IS TOP-OF-FORM                                             
006600           UPSI-0 IS WS-TEST-MODE-SWITCH.                                 
006700                                                                          
006800       INPUT-OUTPUT SECTION.                                              
006900       FILE-CONTROL.                                                      
007000           SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMSTR                     
007100               ORGANIZATION IS INDEXED                                    
007200               ACCESS MODE  IS DYNAMIC                                    
007300               RECORD KEY   IS CUST-NUMBER                                
007400               FILE STATUS  IS WS-CUST-STATUS.                            
007500                                                                          
007600           SELECT ATYPE-MASTER     ASSIGN TO ATYPMSTR                     
007700               ORGANIZATION IS INDEXED                                    
007800               ACCESS MODE  IS DYNAMIC                                    
007900               RECORD KEY   IS ATYPE-CODE                                 
008000               FILE STATUS  IS WS-ATYPE-STATUS.                           
008100                                                                          
008200           SELECT BRANCH-MASTER    ASSIGN TO BRANMSTR                     
008300               ORGANIZATION IS INDEXED                                    
008400               ACCESS MODE  IS DYNAMIC                                    
008500               RECORD KEY   IS BR-CODE                                    
008600               FILE STATUS  IS WS-BRAN-STATUS.                            
008700                                                                          
008800           SELECT ACCOUNT-MASTER   ASSIGN TO ACCTMSTR                     
008900               ORGANIZATION IS INDEXED                                    
009000               ACCESS MODE  IS DYNAMIC                                    
009100               RECORD KEY   IS ACCT-NUMBER                                
009200               FILE STATUS  IS WS-ACCT-STATUS.                            
009300                                                                          
009400           SELECT ACCT-TXN-IN      ASSIGN TO ACCTXN                       
009500               ORGANIZATION IS LINE SEQUENTIAL                            
009600               FILE STATUS  IS WS-ACCT-TXN-STATUS.                        
009700                                                                          
009800           SELECT SUMMARY-RPT-OUT  ASSIGN TO SUMRPT                       
009900               ORGANIZATION IS LINE SEQUENTIAL                            
010000               FILE STATUS  IS WS-RPT-STATUS.                             
010100                                                                          
010200       DATA DIVISION.                                                     
010300       FILE SECTION.                                                      
010400                                                                          
010500       FD  CUSTOMER-MASTER                                                
010600           LABEL RECORDS ARE STANDARD.                                    
010700       COPY CUSTREC.                                                      
010800                                                                          
010900       FD  ATYPE-MASTER                                                   
011000           LABEL RECORDS ARE STANDARD.                                    
011100       COPY ATYPEREC.                                                     
011200                                                                          
011300       FD  BRANCH-MASTER                                                  
011400           LABEL RECORDS ARE STANDARD.                                    
011500       COPY BRANREC.                                                      
011600                                                                          
011700       FD  ACCOUNT-MASTER                                                 
011800           LABEL RECORDS ARE STANDARD.                                    
011900       COPY ACCTREC.                                                      
012000                                                                          
012100       FD  ACCT-TXN-IN                                                    
012200           RECORDING MODE IS F.                                           
012300       COPY ACCTTRAN.                                                     
012400                                                                          
012500       FD  SUMMARY-RPT-OUT                                                
012600           RECORDING MODE IS F.                                           
012700       01  SUMMARY-PRINT-REC.                                             
012800           05  FILLER                  PIC X(132).                        
012900                                                                          
013000       WORKING-STORAGE SECTION.                                           
013100      *-----------------------------------------------------------        
013200      *   FILE STATUS CODES AND PROCESSING SWITCHES - CARRIED AS          
013300      *   77-LEVEL INDEPENDENT ITEMS PER DEPT STANDARD S-12.              
013400      *-----------------------------------------------------------        
013500       77  WS-CUST-STATUS              PIC X(2) VALUE SPACES.             
013600           88  WS-CUST-FOUND           VALUE '00'.                        
013700       77  WS-ATYPE-STATUS             PIC X(2) VALUE SPACES.             
013800           88  WS-ATYPE-FOUND          VALUE '00'.                        
013900       77  WS-BRAN-STATUS              PIC X(2) VALUE SPACES.             
014000           88  WS-BRAN-FOUND           VALUE '00'.                        
014100       77  WS-ACCT-STATUS              PIC X(2) VALUE SPACES.             
014200           88  WS-ACCT-FOUND           VALUE '00'.                        
014300       77  WS-ACCT-TXN-STATUS          PIC X(2) VALUE SPACES.             
014400           88  WS-ACCT-TXN-EOF         VALUE '10'.                        
014500       77  WS-RPT-STATUS               PIC X(2) VALUE SPACES.             
014600       77  WS-TXN-EOF-SW               PIC X(1) VALUE 'N'.                
014700           88  WS-TXN-EOF              VALUE 'Y'.                         
014800       77  WS-REJECT-SW                PIC X(1) VALUE 'N'.                
014900           88  WS-TXN-REJECTED         VALUE 'Y'.                         
015000       77  WS-TEST-MODE-SWITCH         PIC X(1) VALUE '0'.                
015100                                                                          
015200      *-----------------------------------------------------------        
015300      *   RUN DATE AND TIME  (Y2K WINDOWED CENTURY CALCULATION)           
015400      *-----------------------------------------------------------        
015500       01  WS-CURRENT-DATE-AREA.                                          
015600           05  WS-RUN-DATE-YYMMDD      PIC 9(6).                          
015700           05  WS-RUN-YYMMDD-BRK REDEFINES                                
015800                   WS-RUN-DATE-YYMMDD.                                    
015900               10  WS-RUN-YY           PIC 9(2).                          
016000               10  WS-RUN-MM           PIC 9(2).                          
016100               10  WS-RUN-DD           PIC 9(2).                          
016200           05  WS-RUN-CENTURY          PIC 9(2).                          
016300           05  WS-RUN-DATE-CCYYMMDD    PIC 9(8).                          
016400           05  WS-RUN-CCYYMMDD-BRK REDEFINES                              
016500                   WS-RUN-DATE-CCYYMMDD.                                  
016600               10  WS-RUN-CCYY         PIC 9(4).                          
016700               10  WS-RUN-CCMM         PIC 9(2).                          
016800               10  WS-RUN-CCDD         PIC 9(2).                          
016900           05  FILLER                  PIC X(04) VALUE SPACES.            
017000       01  WS-CURRENT-TIME-AREA.                                          
017100           05  WS-RUN-TIME             PIC 9(8).                          
017200           05  WS-RUN-TIME-BRK REDEFINES                                  
017300                   WS-RUN-TIME.                                           
017400               10  WS-RUN-HH           PIC 9(2).                          
017500               10  WS-RUN-MN           PIC 9(2).                          
017600               10  WS-RUN-SS           PIC 9(2).                          
017700               10  WS-RUN-HS           PIC 9(2).                          
017800           05  FILLER                  PIC X(04) VALUE SPACES.            
017900       01  WS-RUN-DATE-EDIT-AREA.                                         
018000           05  WS-RUN-DATE-EDIT        PIC 99/99/9999.                    
018100           05  FILLER                  PIC X(04) VALUE SPACES.            
018200                                                                          
018300      *-----------------------------------------------------------        
018400      *   ACCOUNT NUMBER GENERATION WORK AREA                             
018500      *-----------------------------------------------------------        
018600       01  WS-ACCT-NBR-GEN-AREA.                                          
018700           05  WS-ACCT-PREFIX          PIC X(07).                         
018800           05  WS-ACCT-SEQ-CHARS       PIC X(07).                         
018900           05  WS-ACCT-SEQ-NUM         PIC 9(7)   COMP.                   
019000           05  WS-ACCT-NEW-SEQ-NUM     PIC 9(7)   COMP.                   
019100           05  WS-ACCT-MAX-FOUND-SW    PIC X(1)   VALUE 'N'.              
019200               88  WS-ACCT-MAX-FOUND   VALUE 'Y'.                         
019300           05  WS-ACCT-SCAN-DONE-SW    PIC X(1)   VALUE 'N'.              
019400               88  WS-ACCT-SCAN-DONE   VALUE 'Y'.                         
019500           05  FILLER                  PIC X(04) VALUE SPACES.            
019600                                                                          
019700      *-----------------------------------------------------------        
019800      *   MISCELLANEOUS WORK FIELDS                                       
019900      *-----------------------------------------------------------        
020000       01  WS-MISC-FIELDS.                                                
020100           05  WS-AGE-YEARS            PIC 9(3)      COMP.                
020200           05  WS-DEFAULT-ACCT-NAME    PIC X(200).                        
020300           05  WS-REJECT-REASON        PIC X(80).                         
020400           05  WS-MIN-BAL-EDIT         PIC ZZZ,ZZZ,ZZ9.99.                
020500           05  FILLER                  PIC X(04) VALUE SPACES.            
020600                                                                          
020700      *-----------------------------------------------------------        
020800      *   RUN CONTROL TOTALS                                              
020900      *-----------------------------------------------------------        
021000       01  WS-CONTROL-TOTALS.                                             
021100           05  WS-TXN-PROCESSED      PIC 9(7)      COMP-3 VALUE 0.        
021200           05  WS-RECORDS-CREATED    PIC 9(7)      COMP-3 VALUE 0.        
021300           05  WS-RECORDS-UPDATED    PIC 9(7)      COMP-3 VALUE 0.        
021400           05  WS-STATUS-CHANGES     PIC 9(7)      COMP-3 VALUE 0.        
021500           05  WS-TXN-REJECTED-CNT   PIC 9(7)      COMP-3 VALUE 0.        
021600           05  WS-AMOUNT-POSTED      PIC S9(16)V99 COMP-3 VALUE 0.        
021700           05  FILLER                PIC X(04)     VALUE SPACES.          
021800                                                                          
021900       COPY CTLRPT.                                                       
022000                                                                          
022100       PROCEDURE DIVISION.                                                
022200      ************************************************************        
022300       0000-MAIN-CONTROL.                                                 
022400      ************************************************************        
022500           PERFORM 0700-OPEN-FILES.                                       
022600           PERFORM 0750-GET-RUN-DATE.                                     
022700           PERFORM 0800-INIT-REPORT.                                      
022800                                                                          
022900           PERFORM 0010-READ-ACCT-TXN.                                    
023000           PERFORM 0100-PROCESS-TRANSACTION THRU 0100-EXIT                
023100               UNTIL WS-TXN-EOF.                                          
023200                                                                          
023300           PERFORM 0850-WRITE-REPORT-TOTALS.                              
023400           PERFORM 0790-CLOSE-FILES.                                      
023500                                                                          
023600           GOBACK.                                                        
023700                                                                          
023800       0010-READ-ACCT-TXN.                                                
023900           READ ACCT-TXN-IN                                               
024000               AT END                                                     
024100                   MOVE 'Y' TO WS-TXN-EOF-SW                              
024200           END-READ.                                                      
024300                                                                          
024400       0100-PROCESS-TRANSACTION.                                          
024500           ADD 1 TO WS-TXN-PROCESSED.                                     
024600           MOVE 'N' TO WS-REJECT-SW.                                      
024700           MOVE SPACES TO WS-REJECT-REASON.                               
024800                                                                          
024900           EVALUATE TRUE                                                  
025000               WHEN ATXN-IS-OPEN                                          
025100                   PERFORM 0200-OPEN-ACCOUNT THRU 0200-EXIT               
025200               WHEN ATXN-IS-STATUS-CHANGE                                 
025300                   PERFORM 0300-CHANGE-STATUS THRU 0300-EXIT              
025400               WHEN ATXN-IS-FREEZE                                        
025500                   PERFORM 0350-FREEZE-ACCOUNT THRU 0350-EXIT             
025600               WHEN ATXN-IS-UNFREEZE                                      
025700                   PERFORM 0360-UNFREEZE-ACCOUNT THRU 0360-EXIT           
025800               WHEN ATXN-IS-CLOSE                                         
025900                   PERFORM 0370-CLOSE-ACCOUNT THRU 0370-EXIT              
026000               WHEN ATXN-IS-BALANCE-UPDATE                                
026100                   PERFORM 0400-UPDATE-BALANCE THRU 0400-EXIT             
026200               WHEN OTHER                                                 
026300                   MOVE 'Y' TO WS-REJECT-SW                               
026400                   MOVE 'UNKNOWN TXN TYPE' TO WS-REJECT-REASON            
026500           END-EVALUATE.                                                  
026600                                                                          
026700           IF WS-TXN-REJECTED                                             
026800               ADD 1 TO WS-TXN-REJECTED-CNT                               
026900               DISPLAY 'CBACCT1 REJECT: ' ATXN-TYPE ' '                   
027000                   ATXN-ACCT-NUMBER ' - ' WS-REJECT-REASON                
027100           END-IF.                                                        
027200                                                                          
027300           PERFORM 0010-READ-ACCT-TXN.                                    
027400                                                                          
027500       0100-EXIT.                                                         
027600           EXIT.                                                          
027700                                                                          
027800      ************************************************************        
027900      *   0200  -  OPEN A NEW DEPOSIT ACCOUNT                             
028000      ************************************************************        
028100       0200-OPEN-ACCOUNT.                                                 
028200           MOVE ATXN-CUST-NUMBER TO CUST-NUMBER.                          
028300           READ CUSTOMER-MASTER                                           
028400               INVALID KEY                                                
028500                   MOVE 'Y' TO WS-REJECT-SW                               
028600                   MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON          
028700           END-READ.                                                      
028800           IF WS-TXN-REJECTED GO TO 0200-EXIT END-IF.                     
028900                                                                          
029000           MOVE ATXN-PRODUCT-CODE TO ATYPE-CODE.                          
029100           READ ATYPE-MASTER                                              
029200               INVALID KEY                                                
029300                   MOVE 'Y' TO WS-REJECT-SW                               
029400                   MOVE 'ACCT TYPE NOT FOUND' TO WS-REJECT-REASON         
029500           END-READ.                                                      
029600           IF WS-TXN-REJECTED GO TO 0200-EXIT END-IF.                     
029700                                                                          
029800           MOVE ATXN-BRANCH-CODE TO BR-CODE.                              
029900           READ BRANCH-MASTER                                             
030000               INVALID KEY                                                
030100                   MOVE 'Y' TO WS-REJECT-SW                               
030200                   MOVE 'BRANCH NOT FOUND' TO WS-REJECT-REASON            
030300           END-READ.                                                      
030400           IF WS-TXN-REJECTED GO TO 0200-EXIT END-IF.                     
030500                                                                          
030600           PERFORM 0210-VALIDATE-ELIGIBILITY THRU 0210-EXIT.              
030700           IF WS-TXN-REJECTED GO TO 0200-EXIT END-IF.                     
030800                                                                          
030900           PERFORM 0220-GENERATE-ACCT-NUMBER THRU 0220-EXIT.              
031000           PERFORM 0230-BUILD-NEW-ACCOUNT THRU 0230-EXIT.                 
031100                                                                          
031200           WRITE ACCT-MASTER-REC.                                         
031300           ADD 1 TO WS-RECORDS-CREATED.                                   
031400           ADD ATXN-INITIAL-DEPOSIT TO WS-AMOUNT-POSTED.                  
031500                                                                          
031600       0200-EXIT.                                                         
031700           EXIT.                                                          
031800                                                                          
031900      ************************************************************        
032000      *   0210  -  ACCOUNT-OPENING ELIGIBILITY RULES                      
032100      ************************************************************        
032200       0210-VALIDATE-ELIGIBILITY.                                         
032300           IF NOT CUST-STATUS-ACTIVE                                      
032400               MOVE 'Y' TO WS-REJECT-SW                                   
032500               MOVE 'CUSTOMER IS NOT ACTIVE' TO WS-REJECT-REASON          
032600               GO TO 0210-EXIT                                            
032700           END-IF.                                                        
032800                                                                          
032900           IF NOT ATYPE-STATUS-ACTIVE                                     
033000               MOVE 'Y' TO WS-REJECT-SW                                   
033100               MOVE 'ACCT TYPE IS NOT ACTIVE' TO WS-REJECT-REASON         
033200               GO TO 0210-EXIT                                            
033300           END-IF.                                                        
033400                                                                          
033500           IF ATYPE-MIN-OPENING-BALANCE > 0                               
033600               IF ATXN-INITIAL-DEPOSIT < ATYPE-MIN-OPENING-BALANCE        
033700                   MOVE 'Y' TO WS-REJECT-SW                               
033800                   MOVE ATYPE-MIN-OPENING-BALANCE                         
033900                       TO WS-MIN-BAL-EDIT                                 
034000                   STRING 'INITIAL DEPOSIT BELOW MINIMUM OF '             
034100                       DELIMITED BY SIZE                                  
034200                       WS-MIN-BAL-EDIT DELIMITED BY SIZE                  
034300                       INTO WS-REJECT-REASON                              
034400                   GO TO 0210-EXIT                                        
034500               END-IF                                                     
034600           END-IF.                                                        
034700                                                                          
034800           IF CUST-TYPE-INDIVIDUAL                                        
034900               IF NOT ATYPE-INDIVIDUAL-ALLOWED                            
035000                   MOVE 'Y' TO WS-REJECT-SW                               
035100                   MOVE 'ACCOUNT TYPE NOT ELIGIBLE FOR INDIVIDUAL'        
035200                       TO WS-REJECT-REASON                                
035300                   GO TO 0210-EXIT                                        
035400               END-IF                                                     
035500           END-IF.                                                        
035600                                                                          
035700           IF CUST-TYPE-CORPORATE                                         
035800               IF NOT ATYPE-CORPORATE-ALLOWED                             
035900                   MOVE 'Y' TO WS-REJECT-SW                               
036000                   MOVE 'ACCOUNT TYPE NOT ELIGIBLE FOR CORPORATE'         
036100                       TO WS-REJECT-REASON                                
036200                   GO TO 0210-EXIT                                        
036300               END-IF                                                     
036400           END-IF.                                                        
036500                                                                          
036600       0210-EXIT.                                                         
036700           EXIT.                                                          
036800                                                                          
036900      ************************************************************        
037000      *   0220  -  GENERATE NEXT ACCT NUMBER FOR BRANCH/TYPE/YEAR         
037100      *                                                                   
037200      *      PREFIX = FIRST 3 OF BRANCH CODE + FIRST 2 OF TYPE CD         
037300      *               + LAST 2 DIGITS OF CURRENT YEAR.                    
037400      *      START ON ACCOUNT-MASTER AT LOWEST KEY >= PREFIX AND          
037500      *      READ NEXT WHILE THE KEY STILL STARTS WITH PREFIX,            
037600      *      KEEPING THE HIGHEST SEQUENCE SEEN.                           
037700      ************************************************************        
037800       0220-GENERATE-ACCT-NUMBER.                                         
037900           STRING BR-CODE(1:3) ATYPE-CODE(1:2) WS-RUN-YY                  
038000               DELIMITED BY SIZE INTO WS-ACCT-PREFIX.                     
038100                                                                          
038200           MOVE 'N' TO WS-ACCT-MAX-FOUND-SW.                              
038300           MOVE 'N' TO WS-ACCT-SCAN-DONE-SW.                              
038400           MOVE 0   TO WS-ACCT-SEQ-NUM.                                   
038500                                                                          
038600           MOVE LOW-VALUES      TO ACCT-NUMBER.                           
038700           MOVE WS-ACCT-PREFIX  TO ACCT-NUMBER(1:7).                      
038800                                                                          
038900           START ACCOUNT-MASTER KEY IS >= ACCT-NUMBER                     
039000               INVALID KEY                                                
039100                   MOVE 'Y' TO WS-ACCT-SCAN-DONE-SW                       
039200           END-START.                                                     
039300                                                                          
039400           PERFORM 0225-SCAN-ACCT-MAX THRU 0225-EXIT                      
039500               UNTIL WS-ACCT-SCAN-DONE.                                   
039600                                                                          
039700           IF WS-ACCT-MAX-FOUND                                           
039800               COMPUTE WS-ACCT-NEW-SEQ-NUM = WS-ACCT-SEQ-NUM + 1          
039900           ELSE                                                           
040000               MOVE 1 TO WS-ACCT-NEW-SEQ-NUM                              
040100           END-IF.                                                        
040200                                                                          
040300           MOVE WS-ACCT-NEW-SEQ-NUM TO WS-ACCT-SEQ-CHARS.                 
040400           MOVE SPACES TO ACCT-NUMBER.                                    
040500           STRING WS-ACCT-PREFIX '-' WS-ACCT-SEQ-CHARS                    
040600               DELIMITED BY SIZE INTO ACCT-NUMBER.                        
040700                                                                          
040800       0220-EXIT.                                                         
040900           EXIT.                                                          
041000                                                                          
041100      ************************************************************        
041200      *   0225  -  SCAN ONE CANDIDATE KEY FOR THE ACCT-NUMBER MAX         
041300      ************************************************************        
041400       0225-SCAN-ACCT-MAX.                                                
041500           READ ACCOUNT-MASTER NEXT RECORD                                
041600               AT END                                                     
041700                   MOVE 'Y' TO WS-ACCT-SCAN-DONE-SW                       
041800           END-READ.                                                      
041900           IF NOT WS-ACCT-SCAN-DONE                                       
042000               IF ACCT-NUMBER(1:7) NOT = WS-ACCT-PREFIX                   
042100                   MOVE 'Y' TO WS-ACCT-SCAN-DONE-SW                       
042200               ELSE                                                       
042300                   MOVE 'Y' TO WS-ACCT-MAX-FOUND-SW                       
042400                   MOVE ACCT-NUMBER(9:7) TO WS-ACCT-SEQ-CHARS             
042500                   MOVE WS-ACCT-SEQ-CHARS TO WS-ACCT-SEQ-NUM              
042600               END-IF                                                     
042700           END-IF.                                                        
042800       0225-EXIT.                                                         
042900           EXIT.                                                          
043000                                                                          
043100      ************************************************************        
043200      *   0230  -  BUILD THE NEW ACCOUNT-MASTER RECORD                    
043300      ************************************************************        
043400       0230-BUILD-NEW-ACCOUNT.                                            
043500           IF ATXN-ACCOUNT-NAME = SPACES                                  
043600               IF CUST-TYPE-INDIVIDUAL                                    
043700                   STRING CUST-LAST-NAME DELIMITED BY '  '                
043800                       ', ' DELIMITED BY SIZE                             
043900                       CUST-FIRST-NAME DELIMITED BY '  '                  
044000                       INTO WS-DEFAULT-ACCT-NAME                          
044100               ELSE                                                       
044200                   MOVE CUST-COMPANY-NAME TO WS-DEFAULT-ACCT-NAME         
044300               END-IF                                                     
044400               MOVE WS-DEFAULT-ACCT-NAME TO ACCT-NAME                     
044500           ELSE                                                           
044600               MOVE ATXN-ACCOUNT-NAME TO ACCT-NAME                        
044700           END-IF.                                                        
044800                                                                          
044900           MOVE ATXN-CUST-NUMBER       TO ACCT-CUST-NUMBER.               
045000           MOVE ATXN-PRODUCT-CODE      TO ACCT-TYPE-CODE.                 
045100           MOVE ATXN-BRANCH-CODE       TO ACCT-BRANCH-CODE.               
045200                                                                          
045300           IF ATYPE-CURRENCY = SPACES                                     
045400               MOVE 'PHP' TO ACCT-CURRENCY                                
045500           ELSE                                                           
045600               MOVE ATYPE-CURRENCY TO ACCT-CURRENCY                       
045700           END-IF.                                                        
045800                                                                          
045900           MOVE ATXN-INITIAL-DEPOSIT   TO ACCT-CURRENT-BALANCE            
046000                                           ACCT-AVAILABLE-BALANCE.        
046100           MOVE 0                      TO ACCT-HOLD-BALANCE               
046200                                           ACCT-ACCRUED-INTEREST.         
046300           MOVE ATYPE-INTEREST-RATE    TO ACCT-INTEREST-RATE.             
046400           MOVE 0                      TO ACCT-INT-RATE-OVERRIDE.         
046500           MOVE WS-RUN-DATE-CCYYMMDD   TO ACCT-OPEN-DATE                  
046600                                          ACCT-LAST-INTEREST-DATE.        
046700           MOVE 0                      TO ACCT-CLOSE-DATE                 
046800                                           ACCT-MATURITY-DATE             
046900                                           ACCT-PRINCIPAL-AMOUNT          
047000                                           ACCT-OVERDRAFT-LIMIT.          
047100           MOVE 'ACTIVE'               TO ACCT-STATUS.                    
047200           MOVE SPACES                 TO ACCT-STATUS-REASON.             
047300                                                                          
047400       0230-EXIT.                                                         
047500           EXIT.                                                          
047600                                                                          
047700      ************************************************************        
047800      *   0300  -  GENERIC STATUS-CHANGE TRANSACTION                      
047900      ************************************************************        
048000       0300-CHANGE-STATUS.                                                
048100           PERFORM 0500-FIND-ACCOUNT THRU 0500-EXIT.                      
048200           IF WS-TXN-REJECTED GO TO 0300-EXIT END-IF.                     
048300                                                                          
048400           IF ACCT-STATUS-CLOSED                                          
048500               MOVE 'Y' TO WS-REJECT-SW                                   
048600               MOVE 'CANNOT CHANGE STATUS OF A CLOSED ACCOUNT'            
048700                   TO WS-REJECT-REASON                                    
048800               GO TO 0300-EXIT                                            
048900           END-IF.                                                        
049000                                                                          
049100           IF ACCT-STATUS-PENDING                                         
049200               IF ATXN-NEW-STATUS NOT = 'ACTIVE' AND                      
049300                  ATXN-NEW-STATUS NOT = 'CLOSED'                          
049400                   MOVE 'Y' TO WS-REJECT-SW                               
049500                   MOVE 'PENDING ACCTS ONLY ACTIVATE OR CLOSE'            
049600                       TO WS-REJECT-REASON                                
049700                   GO TO 0300-EXIT                                        
049800               END-IF                                                     
049900           END-IF.                                                        
050000                                                                          
050100           MOVE ATXN-NEW-STATUS  TO ACCT-STATUS.                          
050200           MOVE ATXN-STATUS-REASON TO ACCT-STATUS-REASON.                 
050300           IF ACCT-STATUS-CLOSED                                          
050400               MOVE WS-RUN-DATE-CCYYMMDD TO ACCT-CLOSE-DATE               
050500           END-IF.                                                        
050600                                                                          
050700           REWRITE ACCT-MASTER-REC.                                       
050800           ADD 1 TO WS-STATUS-CHANGES.                                    
050900                                                                          
051000       0300-EXIT.                                                         
051100           EXIT.                                                          
051200                                                                          
051300      ************************************************************        
051400      *   0350  -  FREEZE AN ACCOUNT                                      
051500      ************************************************************        
051600       0350-FREEZE-ACCOUNT.                                               
051700           PERFORM 0500-FIND-ACCOUNT THRU 0500-EXIT.                      
051800           IF WS-TXN-REJECTED GO TO 0350-EXIT END-IF.                     
051900                                                                          
052000           IF NOT ACCT-STATUS-ACTIVE AND NOT ACCT-STATUS-DORMANT          
052100               MOVE 'Y' TO WS-REJECT-SW                                   
052200               MOVE 'ONLY ACTIVE/DORMANT ACCOUNTS CAN BE FROZEN'          
052300                   TO WS-REJECT-REASON                                    
052400               GO TO 0350-EXIT                                            
052500           END-IF.                                                        
052600                                                                          
052700           MOVE 'FROZEN' TO ACCT-STATUS.                                  
052800           MOVE ATXN-STATUS-REASON TO ACCT-STATUS-REASON.                 
052900           REWRITE ACCT-MASTER-REC.                                       
053000           ADD 1 TO WS-STATUS-CHANGES.                                    
053100                                                                          
053200       0350-EXIT.                                                         
053300           EXIT.                                                          
053400                                                                          
053500      ************************************************************        
053600      *   0360  -  UNFREEZE AN ACCOUNT                                    
053700      ************************************************************        
053800       0360-UNFREEZE-ACCOUNT.                                             
053900           PERFORM 0500-FIND-ACCOUNT THRU 0500-EXIT.                      
054000           IF WS-TXN-REJECTED GO TO 0360-EXIT END-IF.                     
054100                                                                          
054200           IF NOT ACCT-STATUS-FROZEN                                      
054300               MOVE 'Y' TO WS-REJECT-SW                                   
054400               MOVE 'ONLY FROZEN ACCOUNTS CAN BE UNFROZEN'                
054500                   TO WS-REJECT-REASON                                    
054600               GO TO 0360-EXIT                                            
054700           END-IF.                                                        
054800                                                                          
054900           MOVE 'ACTIVE' TO ACCT-STATUS.                                  
055000           MOVE SPACES   TO ACCT-STATUS-REASON.                           
055100           REWRITE ACCT-MASTER-REC.                                       
055200           ADD 1 TO WS-STATUS-CHANGES.                                    
055300                                                                          
055400       0360-EXIT.                                                         
055500           EXIT.                                                          
055600                                                                          
055700      ************************************************************        
055800      *   0370  -  CLOSE AN ACCOUNT                                       
055900      ************************************************************        
056000       0370-CLOSE-ACCOUNT.                                                
056100           PERFORM 0500-FIND-ACCOUNT THRU 0500-EXIT.                      
056200           IF WS-TXN-REJECTED GO TO 0370-EXIT END-IF.                     
056300                                                                          
056400           IF ACCT-STATUS-CLOSED                                          
056500               MOVE 'Y' TO WS-REJECT-SW                                   
056600               MOVE 'ACCT IS ALREADY CLOSED' TO WS-REJECT-REASON          
056700               GO TO 0370-EXIT                                            
056800           END-IF.                                                        
056900                                                                          
057000           IF ACCT-CURRENT-BALANCE NOT = 0                                
057100               MOVE 'Y' TO WS-REJECT-SW                                   
057200               MOVE 'ACCOUNT BALANCE MUST BE ZERO BEFORE CLOSING'         
057300                   TO WS-REJECT-REASON                                    
057400               GO TO 0370-EXIT                                            
057500           END-IF.                                                        
057600                                                                          
057700           MOVE 'CLOSED' TO ACCT-STATUS.                                  
057800           MOVE WS-RUN-DATE-CCYYMMDD TO ACCT-CLOSE-DATE.                  
057900           REWRITE ACCT-MASTER-REC.                                       
058000           ADD 1 TO WS-STATUS-CHANGES.                                    
058100           ADD ACCT-CURRENT-BALANCE TO WS-AMOUNT-POSTED.                  
058200                                                                          
058300       0370-EXIT.                                                         
058400           EXIT.                                                          
058500                                                                          
058600      ************************************************************        
058700      *   0400  -  BALANCE-UPDATE TRANSACTION                             
058800      ************************************************************        
058900       0400-UPDATE-BALANCE.                                               
059000           PERFORM 0500-FIND-ACCOUNT THRU 0500-EXIT.                      
059100           IF WS-TXN-REJECTED GO TO 0400-EXIT END-IF.                     
059200                                                                          
059300           MOVE ATXN-NEW-BALANCE TO ACCT-CURRENT-BALANCE.                 
059400           IF ATXN-HOLD-BAL-IS-SUPPLIED                                   
059500               MOVE ATXN-NEW-HOLD-BALANCE TO ACCT-HOLD-BALANCE            
059600           END-IF.                                                        
059700           COMPUTE ACCT-AVAILABLE-BALANCE =                               
059800               ACCT-CURRENT-BALANCE - ACCT-HOLD-BALANCE.                  
059900                                                                          
060000           REWRITE ACCT-MASTER-REC.                                       
060100           ADD 1 TO WS-RECORDS-UPDATED.                                   
060200                                                                          
060300       0400-EXIT.                                                         
060400           EXIT.                                                          
060500                                                                          
060600      ************************************************************        
060700      *   0500  -  READ THE ACCOUNT MASTER BY ACCOUNT NUMBER              
060800      ************************************************************        
060900       0500-FIND-ACCOUNT.                                                 
061000           MOVE ATXN-ACCT-NUMBER TO ACCT-NUMBER.                          
061100           READ ACCOUNT-MASTER                                            
061200               INVALID KEY                                                
061300                   MOVE 'Y' TO WS-REJECT-SW                               
061400                   MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON           
061500           END-READ.                                                      
061600                                                                          
061700       0500-EXIT.                                                         
061800           EXIT.                                                          
061900                                                                          
062000      ************************************************************        
062100      *   0700  -  FILE HANDLING                                          
062200      ************************************************************        
062300       0700-OPEN-FILES.                                                   
062400           OPEN INPUT  CUSTOMER-MASTER                                    
062500                       ATYPE-MASTER                                       
062600                       BRANCH-MASTER                                      
062700                       ACCT-TXN-IN                                        
062800                I-O    ACCOUNT-MASTER                                     
062900                OUTPUT SUMMARY-RPT-OUT.                                   
063000                                                                          
063100           IF WS-CUST-STATUS NOT = '00'                                   
063200               DISPLAY 'CBACCT1 - ERROR OPENING CUST-MASTER RC='          
063300                   WS-CUST-STATUS                                         
063400               MOVE 16 TO RETURN-CODE                                     
063500               MOVE 'Y' TO WS-TXN-EOF-SW                                  
063600           END-IF.                                                        
063700           IF WS-ATYPE-STATUS NOT = '00'                                  
063800               DISPLAY 'CBACCT1 - ERROR OPENING ATYPE-MASTER RC='         
063900                   WS-ATYPE-STATUS                                        
064000               MOVE 16 TO RETURN-CODE                                     
064100               MOVE 'Y' TO WS-TXN-EOF-SW                                  
064200           END-IF.                                                        
064300           IF WS-BRAN-STATUS NOT = '00'                                   
064400               DISPLAY 'CBACCT1 - ERROR OPENING BRANCH-MASTER RC='        
064500                   WS-BRAN-STATUS                                         
064600               MOVE 16 TO RETURN-CODE                                     
064700               MOVE 'Y' TO WS-TXN-EOF-SW                                  
064800           END-IF.                                                        
064900           IF WS-ACCT-STATUS NOT = '00'                                   
065000               DISPLAY 'CBACCT1 - ERROR OPENING ACCT-MASTER RC='          
065100                   WS-ACCT-STATUS                                         
065200               MOVE 16 TO RETURN-CODE                                     
065300               MOVE 'Y' TO WS-TXN-EOF-SW                                  
065400           END-IF.                                                        
065500                                                                          
065600       0750-GET-RUN-DATE.                                                 
065700           ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.                           
065800           ACCEPT WS-RUN-TIME        FROM TIME.                           
065900                                                                          
066000      *--- Y2K WINDOWING: YY < 50 ASSUMED 20XX, ELSE 19XX.                
066100           IF WS-RUN-YY < 50                                              
066200               MOVE 20 TO WS-RUN-CENTURY                                  
066300           ELSE                                                           
066400               MOVE 19 TO WS-RUN-CENTURY                                  
066500           END-IF.                                                        
066600           MOVE WS-RUN-CENTURY TO WS-RUN-CCYY(1:2).                       
066700           MOVE WS-RUN-YY      TO WS-RUN-CCYY(3:2).                       
066800           MOVE WS-RUN-MM      TO WS-RUN-CCMM.                            
066900           MOVE WS-RUN-DD      TO WS-RUN-CCDD.                            
067000                                                                          
067100           MOVE WS-RUN-CCMM TO WS-RUN-DATE-EDIT(1:2).                     
067200           MOVE WS-RUN-CCDD TO WS-RUN-DATE-EDIT(4:2).                     
067300           MOVE WS-RUN-CCYY TO WS-RUN-DATE-EDIT(7:4).                     
067400                                                                          
067500       0790-CLOSE-FILES.                                                  
067600           CLOSE CUSTOMER-MASTER                                          
067700                 ATYPE-MASTER                                             
067800                 BRANCH-MASTER                                            
067900                 ACCOUNT-MASTER                                           
068000                 ACCT-TXN-IN                                              
068100                 SUMMARY-RPT-OUT.                                         
068200                                                                          
068300      ************************************************************        
068400      *   0800  -  CONTROL-TOTAL REPORT                                   
068500      ************************************************************        
068600       0800-INIT-REPORT.                                                  
068700           MOVE 'ACCOUNT'          TO CTL-UNIT-NAME.                      
068800           MOVE WS-RUN-DATE-EDIT   TO CTL-RUN-DATE.                       
068900           MOVE CTL-RPT-TITLE-LINE TO SUMMARY-PRINT-REC.                  
069000           WRITE SUMMARY-PRINT-REC AFTER PAGE.                            
069100           MOVE CTL-RPT-DASH-LINE  TO SUMMARY-PRINT-REC.                  
069200           WRITE SUMMARY-PRINT-REC AFTER 1.                               
069300                                                                          
069400       0850-WRITE-REPORT-TOTALS.                                          
069500           MOVE WS-TXN-PROCESSED   TO CTL-TXN-PROCESSED.                  
069600           MOVE CTL-RPT-TXN-LINE   TO SUMMARY-PRINT-REC.                  
069700           WRITE SUMMARY-PRINT-REC AFTER 2.                               
069800                                                                          
069900           MOVE WS-RECORDS-CREATED TO CTL-RECORDS-CREATED.                
070000           MOVE CTL-RPT-CREATED-LINE TO SUMMARY-PRINT-REC.                
070100           WRITE SUMMARY-PRINT-REC AFTER 1.                               
070200                                                                          
070300           MOVE WS-RECORDS-UPDATED TO CTL-RECORDS-UPDATED.                
070400           MOVE CTL-RPT-UPDATED-LINE TO SUMMARY-PRINT-REC.                
070500           WRITE SUMMARY-PRINT-REC AFTER 1.                               
070600                                                                          
070700           MOVE WS-STATUS-CHANGES  TO CTL-STATUS-CHANGES.                 
070800           MOVE CTL-RPT-STATCHG-LINE TO SUMMARY-PRINT-REC.                
070900           WRITE SUMMARY-PRINT-REC AFTER 1.                               
071000                                                                          
071100           MOVE WS-TXN-REJECTED-CNT TO CTL-TXN-REJECTED.                  
071200           MOVE CTL-RPT-REJECTED-LINE TO SUMMARY-PRINT-REC.               
071300           WRITE SUMMARY-PRINT-REC AFTER 1.                               
071400                                                                          
071500           MOVE WS-AMOUNT-POSTED   TO CTL-AMOUNT-POSTED.                  
071600           MOVE CTL-RPT-AMOUNT-LINE TO SUMMARY-PRINT-REC.                 
071700           WRITE SUMMARY-PRINT-REC AFTER 1.                               
