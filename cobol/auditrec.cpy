000100******************************************************************        
000200* AUDITREC  -  AUDIT LOG RECORD (READ-ONLY, COUNT ONLY)                   
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* CBDASH1 READS THIS FILE TO ACCUMULATE THE TOTAL AUDIT-LOG               
000600* ENTRY COUNT AND THE COUNT OF ENTRIES TIMESTAMPED WITHIN THE             
000700* CURRENT RUN DATE.  AUDIT-TS-BRK BREAKS THE TIMESTAMP OUT TO             
000800* ITS DATE PORTION FOR THAT COMPARISON.                                   
000900******************************************************************        
00100001  AUDIT-LOG-REC.                                                        
001100    05  AUDIT-ID                        PIC 9(9).                         
001200    05  AUDIT-TIMESTAMP                 PIC 9(14).                        
001300    05  AUDIT-TS-BRK REDEFINES                                            
001400            AUDIT-TIMESTAMP.                                              
001500        10  AUDIT-TS-CCYYMMDD           PIC 9(8).                         
001600        10  AUDIT-TS-HHMMSS             PIC 9(6).                         
001700    05  AUDIT-USER-ID                   PIC 9(9).                         
001800    05  AUDIT-ACTION                    PIC X(30).                        
001900    05  FILLER                          PIC X(30).                        
