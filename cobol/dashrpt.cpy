000100******************************************************************        
000200* DASHRPT   -  DAILY SUMMARY (DASHBOARD) REPORT LINES                     
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* SINGLE-PAGE, EIGHT-TOTAL CONTROL REPORT WRITTEN BY CBDASH1.             
000600* NO CONTROL BREAKS - ONE RUN-LEVEL FIGURE PER METRIC.                    
000700******************************************************************        
00080001  DASH-RPT-TITLE-LINE.                                                  
000900    05  FILLER                          PIC X(32)                         
001000            VALUE 'SECBANK CBS - DAILY SUMMARY RUN'.                      
001100    05  FILLER                          PIC X(11)                         
001200            VALUE '  RUN DATE:'.                                          
001300    05  DASH-RUN-DATE                   PIC X(10) VALUE SPACES.           
001400    05  FILLER                          PIC X(79) VALUE SPACES.           
00150001  DASH-RPT-DASH-LINE.                                                   
001600    05  FILLER                          PIC X(132)                        
001700            VALUE ALL '-'.                                                
00180001  DASH-RPT-TOTAL-USERS-LINE.                                            
001900    05  FILLER                          PIC X(32)                         
002000            VALUE '  TOTAL USERS ................'.                       
002100    05  DASH-TOTAL-USERS                PIC ZZZ,ZZ9.                      
002200    05  FILLER                          PIC X(93) VALUE SPACES.           
00230001  DASH-RPT-ACTIVE-USERS-LINE.                                           
002400    05  FILLER                          PIC X(32)                         
002500            VALUE '  ACTIVE USERS ...............'.                       
002600    05  DASH-ACTIVE-USERS               PIC ZZZ,ZZ9.                      
002700    05  FILLER                          PIC X(93) VALUE SPACES.           
00280001  DASH-RPT-TOTAL-ROLES-LINE.                                            
002900    05  FILLER                          PIC X(32)                         
003000            VALUE '  TOTAL ROLES ................'.                       
003100    05  DASH-TOTAL-ROLES                PIC ZZZ,ZZ9.                      
003200    05  FILLER                          PIC X(93) VALUE SPACES.           
00330001  DASH-RPT-TOTAL-BRANCH-LINE.                                           
003400    05  FILLER                          PIC X(32)                         
003500            VALUE '  TOTAL BRANCHES .............'.                       
003600    05  DASH-TOTAL-BRANCHES             PIC ZZZ,ZZ9.                      
003700    05  FILLER                          PIC X(93) VALUE SPACES.           
00380001  DASH-RPT-ACTIVE-BRANCH-LINE.                                          
003900    05  FILLER                          PIC X(32)                         
004000            VALUE '  ACTIVE BRANCHES ............'.                       
004100    05  DASH-ACTIVE-BRANCHES            PIC ZZZ,ZZ9.                      
004200    05  FILLER                          PIC X(93) VALUE SPACES.           
00430001  DASH-RPT-TOTAL-PERMS-LINE.                                            
004400    05  FILLER                          PIC X(32)                         
004500            VALUE '  TOTAL PERMISSIONS ..........'.                       
004600    05  DASH-TOTAL-PERMISSIONS          PIC ZZZ,ZZ9.                      
004700    05  FILLER                          PIC X(93) VALUE SPACES.           
00480001  DASH-RPT-TODAY-AUDIT-LINE.                                            
004900    05  FILLER                          PIC X(32)                         
005000            VALUE '  AUDIT LOG ENTRIES TODAY .....'.                      
005100    05  DASH-TODAY-AUDIT-COUNT          PIC ZZZ,ZZ9.                      
005200    05  FILLER                          PIC X(93) VALUE SPACES.           
00530001  DASH-RPT-TOTAL-AUDIT-LINE.                                            
005400    05  FILLER                          PIC X(32)                         
005500            VALUE '  TOTAL AUDIT LOG ENTRIES .....'.                      
005600    05  DASH-TOTAL-AUDIT-COUNT          PIC ZZZ,ZZ9.                      
005700    05  FILLER                          PIC X(93) VALUE SPACES.           
