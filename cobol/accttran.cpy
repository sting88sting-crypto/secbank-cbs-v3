000100******************************************************************        
000200* ACCTTRAN  -  ACCOUNT MAINTENANCE TRANSACTION RECORD                     
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* ONE RECORD PER MAINTENANCE TRANSACTION ON ACCT-TXN-IN.  A               
000600* SINGLE FIXED LAYOUT CARRIES ALL SIX TRANSACTION TYPES; FIELDS           
000700* NOT USED BY A GIVEN TYPE ARE LEFT BLANK BY THE FEED.                    
000800******************************************************************        
00090001  ACCT-TXN-REC.                                                         
001000    05  ATXN-TYPE                       PIC X(14).                        
001100        88  ATXN-IS-OPEN                VALUE 'OPEN'.                     
001200        88  ATXN-IS-STATUS-CHANGE       VALUE 'STATUS-CHANGE'.            
001300        88  ATXN-IS-FREEZE              VALUE 'FREEZE'.                   
001400        88  ATXN-IS-UNFREEZE            VALUE 'UNFREEZE'.                 
001500        88  ATXN-IS-CLOSE               VALUE 'CLOSE'.                    
001600        88  ATXN-IS-BALANCE-UPDATE      VALUE 'BALANCE-UPDATE'.           
001700    05  ATXN-ACCT-NUMBER                PIC X(20).                        
001800    05  ATXN-CUST-NUMBER                PIC X(20).                        
001900    05  ATXN-PRODUCT-CODE               PIC X(20).                        
002000    05  ATXN-BRANCH-CODE                PIC X(10).                        
002100    05  ATXN-ACCOUNT-NAME               PIC X(200).                       
002200    05  ATXN-INITIAL-DEPOSIT            PIC S9(16)V99.                    
002300    05  ATXN-NEW-STATUS                 PIC X(20).                        
002400    05  ATXN-STATUS-REASON              PIC X(200).                       
002500    05  ATXN-NEW-BALANCE                PIC S9(16)V99.                    
002600    05  ATXN-HOLD-BAL-SUPPLIED          PIC X(1).                         
002700        88  ATXN-HOLD-BAL-IS-SUPPLIED   VALUE 'Y'.                        
002800    05  ATXN-NEW-HOLD-BALANCE           PIC S9(16)V99.                    
002900    05  FILLER                          PIC X(30).                        
