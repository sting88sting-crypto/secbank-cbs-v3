000100******************************************************************        
000200* ATYPEREC  -  ACCOUNT-TYPE (PRODUCT) MASTER RECORD LAYOUT                
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* ONE ENTRY PER DEPOSIT PRODUCT (SAVINGS, CURRENT, TIME DEPOSIT).         
000600* KEYED BY ATYPE-CODE, WHICH IS IMMUTABLE ONCE CREATED.  CARRIES          
000700* THE INTEREST/FEE/LIMIT CONFIGURATION USED BY CBACCT1'S                  
000800* ELIGIBILITY CHECKS WHEN AN ACCOUNT IS OPENED.                           
000900*                                                                         
001000* MAINTAINED BY CBATYP1.  READ-ONLY LOOKUP FROM CBACCT1.                  
001100******************************************************************        
00120001  ATYPE-MASTER-REC.                                                     
001300    05  ATYPE-CODE                      PIC X(20).                        
001400    05  ATYPE-CODE-BRK REDEFINES                                          
001500            ATYPE-CODE.                                                   
001600        10  ATYPE-CODE-PREFIX-2         PIC X(02).                        
001700        10  FILLER                      PIC X(18).                        
001800    05  ATYPE-NAME                      PIC X(100).                       
001900    05  ATYPE-CATEGORY                  PIC X(20).                        
002000        88  ATYPE-CAT-SAVINGS           VALUE 'SAVINGS'.                  
002100        88  ATYPE-CAT-CURRENT           VALUE 'CURRENT'.                  
002200        88  ATYPE-CAT-TIME-DEPOSIT      VALUE 'TIME_DEPOSIT'.             
002300    05  ATYPE-INTEREST-RATE             PIC S9(3)V9(4)  COMP-3.           
002400    05  ATYPE-INTEREST-CALC             PIC X(20).                        
002500    05  ATYPE-INTEREST-POST-FREQ        PIC X(20).                        
002600    05  ATYPE-MINIMUM-BALANCE           PIC S9(16)V99   COMP-3.           
002700    05  ATYPE-MIN-OPENING-BALANCE       PIC S9(16)V99   COMP-3.           
002800    05  ATYPE-MAXIMUM-BALANCE           PIC S9(16)V99   COMP-3.           
002900    05  ATYPE-MONTHLY-FEE               PIC S9(16)V99   COMP-3.           
003000    05  ATYPE-BELOW-MIN-FEE             PIC S9(16)V99   COMP-3.           
003100    05  ATYPE-DORMANCY-FEE              PIC S9(16)V99   COMP-3.           
003200    05  ATYPE-DAILY-WITHDRAWAL-LIMIT    PIC S9(16)V99   COMP-3.           
003300    05  ATYPE-DAILY-TRANSFER-LIMIT      PIC S9(16)V99   COMP-3.           
003400    05  ATYPE-MAX-TXN-PER-DAY           PIC 9(4).                         
003500    05  ATYPE-TERM-DAYS                 PIC 9(5).                         
003600    05  ATYPE-EARLY-WD-PENALTY-RATE     PIC S9(3)V9(4)  COMP-3.           
003700    05  ATYPE-ALLOW-INDIVIDUAL          PIC X(1).                         
003800        88  ATYPE-INDIVIDUAL-ALLOWED    VALUE 'Y'.                        
003900    05  ATYPE-ALLOW-CORPORATE           PIC X(1).                         
004000        88  ATYPE-CORPORATE-ALLOWED     VALUE 'Y'.                        
004100    05  ATYPE-MINIMUM-AGE               PIC 9(3).                         
004200    05  ATYPE-MAXIMUM-AGE               PIC 9(3).                         
004300    05  ATYPE-CURRENCY                  PIC X(3).                         
004400    05  ATYPE-STATUS                    PIC X(10).                        
004500        88  ATYPE-STATUS-ACTIVE         VALUE 'ACTIVE'.                   
004600        88  ATYPE-STATUS-INACTIVE       VALUE 'INACTIVE'.                 
004700    05  FILLER                          PIC X(40).                        
