000100******************************************************************        
000200* USERREC   -  APPLICATION USER RECORD (READ-ONLY, COUNTS ONLY)           
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* CBDASH1 READS THIS FILE ONLY TO ACCUMULATE THE TOTAL AND                
000600* ACTIVE USER COUNTS FOR THE DAILY SUMMARY REPORT.  THE                   
000700* ADMINISTRATION (WRITE) PATH FOR THIS FILE IS MAINTAINED BY THE          
000800* RBAC ADMINISTRATION SUBSYSTEM, OUT OF SCOPE HERE.                       
000900******************************************************************        
00100001  USER-MASTER-REC.                                                      
001100    05  USR-ID                          PIC 9(9).                         
001200    05  USR-USERNAME                    PIC X(50).                        
001300    05  USR-ROLE-CODE                   PIC X(20).                        
001400    05  USR-BRANCH-CODE                 PIC X(10).                        
001500    05  USR-STATUS                      PIC X(10).                        
001600        88  USR-STATUS-ACTIVE           VALUE 'ACTIVE'.                   
001700        88  USR-STATUS-INACTIVE         VALUE 'INACTIVE'.                 
001800    05  FILLER                          PIC X(30).                        
