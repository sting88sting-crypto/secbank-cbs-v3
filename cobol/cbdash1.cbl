000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.     CBDASH1.                                           
000300       AUTHOR.         M. PUNZALAN REYES.                                 
000400       INSTALLATION.   SECBANK DATA CENTER - DEPOSIT SYSTEMS.             
000500       DATE-WRITTEN.   01/08/92.                                          
000600       DATE-COMPILED.                                                     
000700       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.             
000800      ************************************************************        
000900      *   MODULE NAME  = CBDASH1                                          
001000      *   DESCRIPTIVE NAME = DAILY SUMMARY (DASHBOARD) REPORT             
001100      *                                                                   
001200      *   FUNCTION = READS THE USER, ROLE, BRANCH, PERMISSION AND         
001300      *      AUDIT-LOG FILES ONE TIME EACH AND ACCUMULATES EIGHT          
001400      *      RUN-LEVEL TOTALS (TOTAL/ACTIVE USERS, TOTAL ROLES,           
001500      *      TOTAL/ACTIVE BRANCHES, TOTAL PERMISSIONS, TODAY'S            
001600      *      AUDIT-LOG COUNT, TOTAL AUDIT-LOG COUNT) FOR THE              
001700      *      OPERATIONS DESK.  NO MASTER FILE IS UPDATED BY THIS          
001800      *      PROGRAM - IT IS A READ-ONLY SUMMARY RUN.                     
001900      *                                                                   
002000      *   CHANGE LOG                                                      
002100      *   ----------                                                      
002200      *   01/08/92  MPR       ORIGINAL PROGRAM - USER AND ROLE            
002300      *                       COUNTS ONLY.                                
002400      *   07/19/93  MPR       BRANCH COUNTS (TOTAL AND ACTIVE)            
002500      *                       ADDED PER REQ TKT BK-0201.                  
002600      *   11/30/94  EDC       PERMISSION COUNT ADDED.                     
002700      *   10/09/97  JLC       AUDIT-LOG TOTAL AND TODAY'S-ACTIVITY        
002800      *                       COUNTS ADDED PER REQ TKT BK-0567.           
002900      *   12/03/98  MPR       Y2K: WINDOWED RUN-DATE CENTURY CALC         
003000      *                       FOR THE AUDIT-LOG DATE COMPARE.             
003100      *   06/14/99  MPR       Y2K: VERIFIED TODAY'S-AUDIT WINDOW          
003200      *                       ACROSS THE CENTURY ROLLOVER.                
003300      *   09/18/02  EDC       TODAY'S-AUDIT WINDOW RESTATED AS A          
003400      *                       HALF-OPEN INTERVAL (RUN DATE THRU           
003500      *                       RUN DATE + 1, EXCLUSIVE) TO AVOID           
003600      *                       AN OFF-BY-ONE AT MIDNIGHT.                  
003700      ************************************************************        
003800       ENVIRONMENT DIVISION.                                              
003900       CONFIGURATION SECTION.                                             
004000       SOURCE-COMPUTER.   IBM-390.                                        
004100       OBJECT-COMPUTER.   IBM-390.                                        
004200       SPECIAL-NAMES.                                                     
004300           C01 IS TOP-OF-FORM                                             
004400           UPSI-0 IS WS-TEST-MODE-SWITCH.                                 
004500       INPUT-OUTPUT SECTION.                                              
004600       FILE-CONTROL.                                                      
004700           SELECT USER-MASTER ASSIGN TO USERMST                           
004800               ORGANIZATION IS LINE SEQUENTIAL                            
004900               FILE STATUS IS WS-USER-STATUS.                             
005000           SELECT ROLE-MASTER ASSIGN TO ROLEMST                           
005100               ORGANIZATION IS LINE SEQUENTIAL                            
005200               FILE STATUS IS WS-ROLE-STATUS.                             
005300           SELECT BRANCH-MASTER ASSIGN TO BRANMST                         
005400               ORGANIZATION IS LINE SEQUENTIAL                            
005500               FILE STATUS IS WS-BRAN-STATUS.                             
005600           SELECT PERM-MASTER ASSIGN TO PERMMST                           
005700               ORGANIZATION IS LINE SEQUENTIAL                            
005800               FILE STATUS IS WS-PERM-STATUS.                             
005900           SELECT AUDIT-LOG ASSIGN TO AUDITLOG                            
006000               ORGANIZATION IS LINE SEQUENTIAL                            
006100               FILE STATUS IS WS-AUDIT-STATUS.                            
006200           SELECT SUMMARY-RPT-OUT ASSIGN TO SUMMRPT                       
006300               ORGANIZATION IS LINE SEQUENTIAL                            
006400               FILE STATUS IS WS-RPT-STATUS.                              
006500       DATA DIVISION.                                                     
006600       FILE SECTION.                                                      
006700       FD  USER-MASTER.                                                   
006800           COPY USERREC.                                                  
006900       FD  ROLE-MASTER.                                                   
007000           COPY ROLEREC.                                                  
007100       FD  BRANCH-MASTER.                                                 
007200           COPY BRANREC.                                                  
007300       FD  PERM-MASTER.                                                   
007400           COPY PERMREC.                                                  
007500       FD  AUDIT-LOG.                                                     
007600           COPY AUDITREC.                                                 
007700       FD  SUMMARY-RPT-OUT.                                               
007800       01  SUMMARY-PRINT-REC.                                             
007900           05  FILLER                      PIC X(132).                    
008000       WORKING-STORAGE SECTION.                                           
008100      *-----------------------------------------------------------        
008200      *   FILE STATUS CODES AND PROCESSING SWITCHES - CARRIED AS          
008300      *   77-LEVEL INDEPENDENT ITEMS PER DEPT STANDARD S-12.              
008400      *-----------------------------------------------------------        
008500       77  WS-USER-STATUS              PIC X(2).                          
008600           88  WS-USER-OK               VALUE '00'.                       
008700           88  WS-USER-EOF              VALUE '10'.                       
008800       77  WS-ROLE-STATUS              PIC X(2).                          
008900           88  WS-ROLE-OK               VALUE '00'.                       
009000           88  WS-ROLE-EOF              VALUE '10'.                       
009100       77  WS-BRAN-STATUS              PIC X(2).                          
009200           88  WS-BRAN-OK               VALUE '00'.                       
009300           88  WS-BRAN-EOF              VALUE '10'.                       
009400       77  WS-PERM-STATUS              PIC X(2).                          
009500           88  WS-PERM-OK               VALUE '00'.                       
009600           88  WS-PERM-EOF              VALUE '10'.                       
009700       77  WS-AUDIT-STATUS             PIC X(2).                          
009800           88  WS-AUDIT-OK              VALUE '00'.                       
009900           88  WS-AUDIT-EOF             VALUE '10'.                       
010000       77  WS-RPT-STATUS               PIC X(2).                          
010100           88  WS-RPT-OK                VALUE '00'.                       
010200       77  WS-USER-EOF-SW              PIC X(1) VALUE 'N'.                
010300           88  WS-USER-DONE             VALUE 'Y'.                        
010400       77  WS-ROLE-EOF-SW              PIC X(1) VALUE 'N'.                
010500           88  WS-ROLE-DONE             VALUE 'Y'.                        
010600       77  WS-BRAN-EOF-SW              PIC X(1) VALUE 'N'.                
010700           88  WS-BRAN-DONE             VALUE 'Y'.                        
010800       77  WS-PERM-EOF-SW              PIC X(1) VALUE 'N'.                
010900           88  WS-PERM-DONE             VALUE 'Y'.                        
011000       77  WS-AUDIT-EOF-SW             PIC X(1) VALUE 'N'.                
011100           88  WS-AUDIT-DONE            VALUE 'Y'.                        
011200       77  WS-TEST-MODE-SWITCH         PIC X(1).                          
011300      *-----------------------------------------------------------        
011400      *   RUN DATE WORK AREA                                              
011500      *-----------------------------------------------------------        
011600       01  WS-CURRENT-DATE-AREA.                                          
011700           05  WS-RUN-DATE-YYMMDD          PIC 9(6).                      
011800           05  WS-RUN-YYMMDD-BRK REDEFINES                                
011900                   WS-RUN-DATE-YYMMDD.                                    
012000               10  WS-RUN-YY               PIC 9(2).                      
012100               10  WS-RUN-MM               PIC 9(2).                      
012200               10  WS-RUN-DD                PIC 9(2).                     
012300           05  WS-RUN-CENTURY              PIC 9(2).                      
012400           05  WS-RUN-DATE-CCYYMMDD        PIC 9(8).                      
012500           05  WS-RUN-CCYYMMDD-BRK REDEFINES                              
012600                   WS-RUN-DATE-CCYYMMDD.                                  
012700               10  WS-RUN-CCYY              PIC 9(4).                     
012800               10  WS-RUN-CCMM              PIC 9(2).                     
012900               10  WS-RUN-CCDD              PIC 9(2).                     
013000           05  FILLER                      PIC X(04) VALUE SPACES.        
013100       01  WS-RUN-DATE-EDIT-AREA.                                         
013200           05  WS-RUN-DATE-EDIT            PIC 99/99/9999.                
013300           05  FILLER                      PIC X(04) VALUE SPACES.        
013400      *-----------------------------------------------------------        
013500      *   RUN TOTALS - EIGHT DASHBOARD METRICS                            
013600      *-----------------------------------------------------------        
013700       01  WS-DASH-TOTALS.                                                
013800           05  WS-TOTAL-USERS        PIC 9(7) COMP-3 VALUE 0.             
013900           05  WS-ACTIVE-USERS       PIC 9(7) COMP-3 VALUE 0.             
014000           05  WS-TOTAL-ROLES        PIC 9(7) COMP-3 VALUE 0.             
014100           05  WS-TOTAL-BRANCHES     PIC 9(7) COMP-3 VALUE 0.             
014200           05  WS-ACTIVE-BRANCHES    PIC 9(7) COMP-3 VALUE 0.             
014300           05  WS-TOTAL-PERMS        PIC 9(7) COMP-3 VALUE 0.             
014400           05  WS-TODAY-AUDIT-CNT    PIC 9(7) COMP-3 VALUE 0.             
014500           05  WS-TOTAL-AUDIT-CNT    PIC 9(7) COMP-3 VALUE 0.             
014600           05  FILLER                PIC X(04) VALUE SPACES.              
014700                                                                          
014800       COPY DASHRPT.                                                      
014900                                                                          
015000       PROCEDURE DIVISION.                                                
015100      ************************************************************        
015200      *   0000  -  MAIN CONTROL                                           
015300      ************************************************************        
015400       0000-MAIN-CONTROL.                                                 
015500           PERFORM 0700-OPEN-FILES.                                       
015600           PERFORM 0750-GET-RUN-DATE.                                     
015700           PERFORM 0100-COUNT-USERS     THRU 0100-EXIT.                   
015800           PERFORM 0200-COUNT-ROLES     THRU 0200-EXIT.                   
015900           PERFORM 0300-COUNT-BRANCHES  THRU 0300-EXIT.                   
016000           PERFORM 0400-COUNT-PERMS     THRU 0400-EXIT.                   
016100           PERFORM 0500-COUNT-AUDIT-LOG THRU 0500-EXIT.                   
016200           PERFORM 0800-WRITE-REPORT.                                     
016300           PERFORM 0790-CLOSE-FILES.                                      
016400           GOBACK.                                                        
016500                                                                          
016600      ************************************************************        
016700      *   0100  -  COUNT USER-MASTER RECORDS                              
016800      ************************************************************        
016900       0100-COUNT-USERS.                                                  
017000           PERFORM 0110-READ-ONE-USER THRU 0110-EXIT                      
017100               UNTIL WS-USER-DONE.                                        
017200       0100-EXIT.                                                         
017300           EXIT.                                                          
017400                                                                          
017500       0110-READ-ONE-USER.                                                
017600           READ USER-MASTER                                               
017700               AT END                                                     
017800                   MOVE 'Y' TO WS-USER-EOF-SW                             
017900           END-READ.                                                      
018000           IF NOT WS-USER-DONE                                            
018100               ADD 1 TO WS-TOTAL-USERS                                    
018200               IF USR-STATUS-ACTIVE                                       
018300                   ADD 1 TO WS-ACTIVE-USERS                               
018400               END-IF                                                     
018500           END-IF.                                                        
018600       0110-EXIT.                                                         
018700           EXIT.                                                          
018800                                                                          
018900      ************************************************************        
019000      *   0200  -  COUNT ROLE-MASTER RECORDS                              
019100      ************************************************************        
019200       0200-COUNT-ROLES.                                                  
019300           PERFORM 0210-READ-ONE-ROLE THRU 0210-EXIT                      
019400               UNTIL WS-ROLE-DONE.                                        
019500       0200-EXIT.                                                         
019600           EXIT.                                                          
019700                                                                          
019800       0210-READ-ONE-ROLE.                                                
019900           READ ROLE-MASTER                                               
020000               AT END                                                     
020100                   MOVE 'Y' TO WS-ROLE-EOF-SW                             
020200           END-READ.                                                      
020300           IF NOT WS-ROLE-DONE                                            
020400               ADD 1 TO WS-TOTAL-ROLES                                    
020500           END-IF.                                                        
020600       0210-EXIT.                                                         
020700           EXIT.                                                          
020800                                                                          
020900      ************************************************************        
021000      *   0300  -  COUNT BRANCH-MASTER RECORDS                            
021100      ************************************************************        
021200       0300-COUNT-BRANCHES.                                               
021300           PERFORM 0310-READ-ONE-BRANCH THRU 0310-EXIT                    
021400               UNTIL WS-BRAN-DONE.                                        
021500       0300-EXIT.                                                         
021600           EXIT.                                                          
021700                                                                          
021800       0310-READ-ONE-BRANCH.                                              
021900           READ BRANCH-MASTER                                             
022000               AT END                                                     
022100                   MOVE 'Y' TO WS-BRAN-EOF-SW                             
022200           END-READ.                                                      
022300           IF NOT WS-BRAN-DONE                                            
022400               ADD 1 TO WS-TOTAL-BRANCHES                                 
022500               IF BR-STATUS-ACTIVE                                        
022600                   ADD 1 TO WS-ACTIVE-BRANCHES                            
022700               END-IF                                                     
022800           END-IF.                                                        
022900       0310-EXIT.                                                         
023000           EXIT.                                                          
023100                                                                          
023200      ************************************************************        
023300      *   0400  -  COUNT PERM-MASTER RECORDS                              
023400      ************************************************************        
023500       0400-COUNT-PERMS.                                                  
023600           PERFORM 0410-READ-ONE-PERM THRU 0410-EXIT                      
023700               UNTIL WS-PERM-DONE.                                        
023800       0400-EXIT.                                                         
023900           EXIT.                                                          
024000                                                                          
024100       0410-READ-ONE-PERM.                                                
024200           READ PERM-MASTER                                               
024300               AT END                                                     
024400                   MOVE 'Y' TO WS-PERM-EOF-SW                             
024500           END-READ.                                                      
024600           IF NOT WS-PERM-DONE                                            
024700               ADD 1 TO WS-TOTAL-PERMS                                    
024800           END-IF.                                                        
024900       0410-EXIT.                                                         
025000           EXIT.                                                          
025100                                                                          
025200      ************************************************************        
025300      *   0500  -  COUNT AUDIT-LOG ENTRIES, TOTAL AND TODAY'S             
025400      *      "TODAY" IS A HALF-OPEN INTERVAL: RUN DATE 00:00:00           
025500      *      (INCLUSIVE) THRU RUN DATE + 1 DAY 00:00:00 (EXCL).           
025600      *      SINCE AUDIT-TS-CCYYMMDD IS A WHOLE CALENDAR DATE,            
025700      *      THIS REDUCES TO A STRAIGHT EQUALITY COMPARE AGAINST          
025800      *      THE RUN DATE.                                                
025900      ************************************************************        
026000       0500-COUNT-AUDIT-LOG.                                              
026100           PERFORM 0510-READ-ONE-AUDIT THRU 0510-EXIT                     
026200               UNTIL WS-AUDIT-DONE.                                       
026300       0500-EXIT.                                                         
026400           EXIT.                                                          
026500                                                                          
026600       0510-READ-ONE-AUDIT.                                               
026700           READ AUDIT-LOG                                                 
026800               AT END                                                     
026900                   MOVE 'Y' TO WS-AUDIT-EOF-SW                            
027000           END-READ.                                                      
027100           IF NOT WS-AUDIT-DONE                                           
027200               ADD 1 TO WS-TOTAL-AUDIT-CNT                                
027300               IF AUDIT-TS-CCYYMMDD = WS-RUN-DATE-CCYYMMDD                
027400                   ADD 1 TO WS-TODAY-AUDIT-CNT                            
027500               END-IF                                                     
027600           END-IF.                                                        
027700       0510-EXIT.                                                         
027800           EXIT.                                                          
027900                                                                          
028000      ************************************************************        
028100      *   0700  -  OPEN FILES                                             
028200      ************************************************************        
028300       0700-OPEN-FILES.                                                   
028400           OPEN INPUT  USER-MASTER                                        
028500                INPUT  ROLE-MASTER                                        
028600                INPUT  BRANCH-MASTER                                      
028700                INPUT  PERM-MASTER                                        
028800                INPUT  AUDIT-LOG                                          
028900                OUTPUT SUMMARY-RPT-OUT.                                   
029000                                                                          
029100      ************************************************************        
029200      *   0750  -  GET RUN DATE                                           
029300      ************************************************************        
029400       0750-GET-RUN-DATE.                                                 
029500           ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.                           
029600           IF WS-RUN-YY < 50                                              
029700               MOVE 20 TO WS-RUN-CENTURY                                  
029800           ELSE                                                           
029900               MOVE 19 TO WS-RUN-CENTURY                                  
030000           END-IF.                                                        
030100           MOVE WS-RUN-CENTURY TO WS-RUN-CCYY(1:2).                       
030200           MOVE WS-RUN-YY      TO WS-RUN-CCYY(3:2).                       
030300           MOVE WS-RUN-MM      TO WS-RUN-CCMM.                            
030400           MOVE WS-RUN-DD      TO WS-RUN-CCDD.                            
030500           MOVE WS-RUN-CCMM TO WS-RUN-DATE-EDIT(1:2).                     
030600           MOVE WS-RUN-CCDD TO WS-RUN-DATE-EDIT(4:2).                     
030700           MOVE WS-RUN-CCYY TO WS-RUN-DATE-EDIT(7:4).                     
030800                                                                          
030900      ************************************************************        
031000      *   0790  -  CLOSE FILES                                            
031100      ************************************************************        
031200       0790-CLOSE-FILES.                                                  
031300           CLOSE USER-MASTER                                              
031400                 ROLE-MASTER                                              
031500                 BRANCH-MASTER                                            
031600                 PERM-MASTER                                              
031700                 AUDIT-LOG                                                
031800                 SUMMARY-RPT-OUT.                                         
031900                                                                          
032000      ************************************************************        
032100      *   0800  -  WRITE THE EIGHT-METRIC SUMMARY REPORT                  
032200      ************************************************************        
032300       0800-WRITE-REPORT.                                                 
032400           MOVE WS-RUN-DATE-EDIT TO DASH-RUN-DATE.                        
032500           WRITE SUMMARY-PRINT-REC FROM DASH-RPT-TITLE-LINE               
032600               AFTER ADVANCING PAGE.                                      
032700           WRITE SUMMARY-PRINT-REC FROM DASH-RPT-DASH-LINE                
032800               AFTER ADVANCING 1.                                         
032900                                                                          
033000           MOVE WS-TOTAL-USERS TO DASH-TOTAL-USERS.                       
033100           WRITE SUMMARY-PRINT-REC FROM DASH-RPT-TOTAL-USERS-LINE         
033200               AFTER ADVANCING 1.                                         
033300           MOVE WS-ACTIVE-USERS TO DASH-ACTIVE-USERS.                     
033400           WRITE SUMMARY-PRINT-REC FROM DASH-RPT-ACTIVE-USERS-LINE        
033500               AFTER ADVANCING 1.                                         
033600           MOVE WS-TOTAL-ROLES TO DASH-TOTAL-ROLES.                       
033700           WRITE SUMMARY-PRINT-REC FROM DASH-RPT-TOTAL-ROLES-LINE         
033800               AFTER ADVANCING 1.                                         
033900           MOVE WS-TOTAL-BRANCHES TO DASH-TOTAL-BRANCHES.                 
034000           WRITE SUMMARY-PRINT-REC FROM DASH-RPT-TOTAL-BRANCH-LINE        
034100               AFTER ADVANCING 1.                                         
034200           MOVE WS-ACTIVE-BRANCHES TO DASH-ACTIVE-BRANCHES.               
034300           WRITE SUMMARY-PRINT-REC                                        
034400               FROM DASH-RPT-ACTIVE-BRANCH-LINE AFTER ADVANCING 1.        
034500           MOVE WS-TOTAL-PERMS TO DASH-TOTAL-PERMISSIONS.                 
034600           WRITE SUMMARY-PRINT-REC FROM DASH-RPT-TOTAL-PERMS-LINE         
034700               AFTER ADVANCING 1.                                         
034800           MOVE WS-TODAY-AUDIT-CNT TO DASH-TODAY-AUDIT-COUNT.             
034900           WRITE SUMMARY-PRINT-REC FROM DASH-RPT-TODAY-AUDIT-LINE         
035000               AFTER ADVANCING 1.                                         
035100           MOVE WS-TOTAL-AUDIT-CNT TO DASH-TOTAL-AUDIT-COUNT.             
035200           WRITE SUMMARY-PRINT-REC FROM DASH-RPT-TOTAL-AUDIT-LINE         
035300               AFTER ADVANCING 1.                                         
