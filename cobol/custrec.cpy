000100******************************************************************        
000200* CUSTREC   -  CUSTOMER MASTER RECORD LAYOUT                              
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* ONE ENTRY PER CUSTOMER (INDIVIDUAL OR CORPORATE).  KEYED BY             
000600* CUST-NUMBER (THE CIF NUMBER).  CUST-ID IS THE INTERNAL                  
000700* SURROGATE KEY ASSIGNED WHEN THE RECORD WAS FIRST CREATED.               
000800*                                                                         
000900* MAINTAINED BY CBCUST1.  READ-ONLY LOOKUP FROM CBACCT1 WHEN              
001000* OPENING A NEW DEPOSIT ACCOUNT.                                          
001100******************************************************************        
00120001  CUST-MASTER-REC.                                                      
001300    05  CUST-KEY-AREA.                                                    
001400        10  CUST-ID                     PIC 9(9).                         
001500        10  CUST-NUMBER                 PIC X(20).                        
001600    05  CUST-NBR-BRK REDEFINES CUST-NUMBER.                               
001700        10  CUST-NBR-PREFIX             PIC X(03).                        
001800        10  CUST-NBR-YY                 PIC X(02).                        
001900        10  CUST-NBR-TYPE-CHAR          PIC X(01).                        
002000        10  CUST-NBR-SEQ                PIC X(06).                        
002100        10  FILLER                      PIC X(08).                        
002200    05  CUST-TYPE                       PIC X(10).                        
002300        88  CUST-TYPE-INDIVIDUAL        VALUE 'INDIVIDUAL'.               
002400        88  CUST-TYPE-CORPORATE         VALUE 'CORPORATE'.                
002500    05  CUST-INDIVIDUAL-DATA.                                             
002600        10  CUST-FIRST-NAME             PIC X(100).                       
002700        10  CUST-MIDDLE-NAME            PIC X(100).                       
002800        10  CUST-LAST-NAME              PIC X(100).                       
002900        10  CUST-FIRST-NAME-CHI         PIC X(100).                       
003000        10  CUST-LAST-NAME-CHI          PIC X(100).                       
003100        10  CUST-DATE-OF-BIRTH          PIC 9(8).                         
003200        10  CUST-DOB-BRK REDEFINES                                        
003300                CUST-DATE-OF-BIRTH.                                       
003400            15  CUST-DOB-CCYY           PIC 9(4).                         
003500            15  CUST-DOB-MM             PIC 9(2).                         
003600            15  CUST-DOB-DD             PIC 9(2).                         
003700        10  CUST-GENDER                 PIC X(1).                         
003800            88  CUST-GENDER-MALE        VALUE 'M'.                        
003900            88  CUST-GENDER-FEMALE      VALUE 'F'.                        
004000        10  CUST-NATIONALITY            PIC X(30).                        
004100    05  CUST-CORPORATE-DATA.                                              
004200        10  CUST-COMPANY-NAME           PIC X(200).                       
004300        10  CUST-COMPANY-NAME-CHI       PIC X(200).                       
004400        10  CUST-REGISTRATION-NBR       PIC X(30).                        
004500        10  CUST-DATE-INCORPORATION     PIC 9(8).                         
004600        10  CUST-INDUSTRY               PIC X(30).                        
004700    05  CUST-CONTACT-DATA.                                                
004800        10  CUST-EMAIL                  PIC X(100).                       
004900        10  CUST-MOBILE-PHONE           PIC X(20).                        
005000        10  CUST-ADDR-LINE1             PIC X(100).                       
005100        10  CUST-ADDR-LINE2             PIC X(100).                       
005200        10  CUST-ADDR-CITY              PIC X(50).                        
005300        10  CUST-ADDR-COUNTRY           PIC X(30).                        
005400    05  CUST-ID-DATA.                                                     
005500        10  CUST-ID-TYPE                PIC X(30).                        
005600        10  CUST-ID-NUMBER              PIC X(50).                        
005700    05  CUST-RISK-RATING                PIC X(10).                        
005800        88  CUST-RISK-LOW               VALUE 'LOW'.                      
005900        88  CUST-RISK-MEDIUM            VALUE 'MEDIUM'.                   
006000        88  CUST-RISK-HIGH              VALUE 'HIGH'.                     
006100    05  CUST-KYC-VERIFIED               PIC X(1).                         
006200        88  CUST-KYC-IS-VERIFIED        VALUE 'Y'.                        
006300    05  CUST-KYC-VERIFY-DATE            PIC 9(8).                         
006400    05  CUST-BRANCH-CODE                PIC X(10).                        
006500    05  CUST-STATUS                     PIC X(10).                        
006600        88  CUST-STATUS-ACTIVE          VALUE 'ACTIVE'.                   
006700        88  CUST-STATUS-INACTIVE        VALUE 'INACTIVE'.                 
006800        88  CUST-STATUS-BLOCKED         VALUE 'BLOCKED'.                  
006900        88  CUST-STATUS-DECEASED        VALUE 'DECEASED'.                 
007000    05  FILLER                          PIC X(45).                        
