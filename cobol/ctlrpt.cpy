000100******************************************************************        
000200* CTLRPT    -  MAINTENANCE RUN CONTROL-TOTAL REPORT LINES                 
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* SHARED 132-COLUMN PRINT LINES FOR THE ACCOUNT, ACCOUNT-TYPE AND         
000600* CUSTOMER MAINTENANCE RUN SUMMARY.  CTL-UNIT-NAME AND CTL-RUN-           
000700* DATE ARE MOVED IN BY EACH PROGRAM BEFORE THE HEADING IS WRITTEN.        
000800******************************************************************        
00090001  CTL-RPT-TITLE-LINE.                                                   
001000    05  FILLER                          PIC X(13)                         
001100            VALUE 'SECBANK CBS -'.                                        
001200    05  CTL-UNIT-NAME                   PIC X(20) VALUE SPACES.           
001300    05  FILLER                          PIC X(25)                         
001400            VALUE ' MAINTENANCE RUN SUMMARY'.                             
001500    05  FILLER                          PIC X(11)                         
001600            VALUE '  RUN DATE:'.                                          
001700    05  CTL-RUN-DATE                    PIC X(10) VALUE SPACES.           
001800    05  FILLER                          PIC X(53) VALUE SPACES.           
00190001  CTL-RPT-DASH-LINE.                                                    
002000    05  FILLER                          PIC X(132)                        
002100            VALUE ALL '-'.                                                
00220001  CTL-RPT-TXN-LINE.                                                     
002300    05  FILLER                          PIC X(32)                         
002400            VALUE '  TRANSACTIONS PROCESSED ......'.                      
002500    05  CTL-TXN-PROCESSED               PIC ZZZ,ZZ9.                      
002600    05  FILLER                          PIC X(93) VALUE SPACES.           
00270001  CTL-RPT-CREATED-LINE.                                                 
002800    05  FILLER                          PIC X(32)                         
002900            VALUE '  RECORDS CREATED .............'.                      
003000    05  CTL-RECORDS-CREATED             PIC ZZZ,ZZ9.                      
003100    05  FILLER                          PIC X(93) VALUE SPACES.           
00320001  CTL-RPT-UPDATED-LINE.                                                 
003300    05  FILLER                          PIC X(32)                         
003400            VALUE '  RECORDS UPDATED .............'.                      
003500    05  CTL-RECORDS-UPDATED             PIC ZZZ,ZZ9.                      
003600    05  FILLER                          PIC X(93) VALUE SPACES.           
00370001  CTL-RPT-STATCHG-LINE.                                                 
003800    05  FILLER                          PIC X(32)                         
003900            VALUE '  STATUS CHANGES APPLIED ......'.                      
004000    05  CTL-STATUS-CHANGES              PIC ZZZ,ZZ9.                      
004100    05  FILLER                          PIC X(93) VALUE SPACES.           
00420001  CTL-RPT-KYC-LINE.                                                     
004300    05  FILLER                          PIC X(32)                         
004400            VALUE '  CUSTOMERS KYC-VERIFIED ......'.                      
004500    05  CTL-KYC-VERIFIED                PIC ZZZ,ZZ9.                      
004600    05  FILLER                          PIC X(93) VALUE SPACES.           
00470001  CTL-RPT-REJECTED-LINE.                                                
004800    05  FILLER                          PIC X(32)                         
004900            VALUE '  TRANSACTIONS REJECTED .......'.                      
005000    05  CTL-TXN-REJECTED                PIC ZZZ,ZZ9.                      
005100    05  FILLER                          PIC X(93) VALUE SPACES.           
00520001  CTL-RPT-AMOUNT-LINE.                                                  
005300    05  FILLER                          PIC X(32)                         
005400            VALUE '  TOTAL AMOUNT POSTED ..........'.                     
005500    05  CTL-AMOUNT-POSTED               PIC ZZZ,ZZZ,ZZ9.99.               
005600    05  FILLER                          PIC X(85) VALUE SPACES.           
