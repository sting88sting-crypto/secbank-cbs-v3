000100******************************************************************        
000200* BRANREC   -  BRANCH MASTER RECORD LAYOUT                                
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* ONE ENTRY PER BRANCH.  READ-ONLY LOOKUP FROM CBACCT1 AND                
000600* CBCUST1.  THE WRITE PATH FOR THIS FILE LIVES IN THE BRANCH              
000700* ADMINISTRATION SUBSYSTEM, OUT OF SCOPE HERE.                            
000800******************************************************************        
00090001  BRAN-MASTER-REC.                                                      
001000    05  BR-CODE                         PIC X(10).                        
001100    05  BR-NAME                         PIC X(100).                       
001200    05  BR-IS-HEAD-OFFICE               PIC X(1).                         
001300        88  BR-IS-HEAD-OFFICE-YES       VALUE 'Y'.                        
001400    05  BR-STATUS                       PIC X(20).                        
001500        88  BR-STATUS-ACTIVE            VALUE 'ACTIVE'.                   
001600        88  BR-STATUS-INACTIVE          VALUE 'INACTIVE'.                 
001700    05  FILLER                          PIC X(30).                        
