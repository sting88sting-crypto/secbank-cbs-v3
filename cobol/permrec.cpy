000100******************************************************************        
000200* PERMREC   -  RBAC PERMISSION RECORD (READ-ONLY, COUNT ONLY)             
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* CBDASH1 READS THIS FILE ONLY TO ACCUMULATE THE TOTAL                    
000600* PERMISSION COUNT FOR THE DAILY SUMMARY REPORT.                          
000700******************************************************************        
00080001  PERM-MASTER-REC.                                                      
000900    05  PERM-CODE                       PIC X(20).                        
001000    05  PERM-DESCRIPTION                PIC X(60).                        
001100    05  FILLER                          PIC X(30).                        
