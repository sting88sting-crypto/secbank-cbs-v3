000100******************************************************************        
000200* ACCTREC   -  DEPOSIT ACCOUNT MASTER RECORD LAYOUT                       
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* ONE ENTRY PER DEPOSIT ACCOUNT.  KEYED BY ACCT-NUMBER, WHICH IS          
000600* GENERATED FROM THE OWNING BRANCH CODE, PRODUCT CODE AND OPEN            
000700* YEAR.  LINKS TO CUSTREC VIA ACCT-CUST-NUMBER AND TO ATYPEREC            
000800* VIA ACCT-TYPE-CODE.                                                     
000900*                                                                         
001000* MAINTAINED BY CBACCT1.                                                  
001100******************************************************************        
00120001  ACCT-MASTER-REC.                                                      
001300    05  ACCT-NUMBER                     PIC X(20).                        
001400    05  ACCT-NBR-BRK REDEFINES ACCT-NUMBER.                               
001500        10  ACCT-NBR-BRANCH             PIC X(03).                        
001600        10  ACCT-NBR-TYPE               PIC X(02).                        
001700        10  ACCT-NBR-YY                 PIC X(02).                        
001800        10  ACCT-NBR-DASH               PIC X(01).                        
001900        10  ACCT-NBR-SEQ                PIC X(07).                        
002000        10  FILLER                      PIC X(05).                        
002100    05  ACCT-NAME                       PIC X(200).                       
002200    05  ACCT-CUST-NUMBER                PIC X(20).                        
002300    05  ACCT-TYPE-CODE                  PIC X(20).                        
002400    05  ACCT-BRANCH-CODE                PIC X(10).                        
002500    05  ACCT-CURRENCY                   PIC X(3).                         
002600    05  ACCT-BALANCE-DATA.                                                
002700        10  ACCT-CURRENT-BALANCE        PIC S9(16)V99  COMP-3.            
002800        10  ACCT-AVAILABLE-BALANCE      PIC S9(16)V99  COMP-3.            
002900        10  ACCT-HOLD-BALANCE           PIC S9(16)V99  COMP-3.            
003000        10  ACCT-OVERDRAFT-LIMIT        PIC S9(16)V99  COMP-3.            
003100    05  ACCT-INTEREST-DATA.                                               
003200        10  ACCT-ACCRUED-INTEREST       PIC S9(16)V99  COMP-3.            
003300        10  ACCT-LAST-INTEREST-DATE     PIC 9(8).                         
003400        10  ACCT-INTEREST-RATE          PIC S9(3)V9(4) COMP-3.            
003500        10  ACCT-INT-RATE-OVERRIDE      PIC S9(3)V9(4) COMP-3.            
003600    05  ACCT-TIME-DEPOSIT-DATA.                                           
003700        10  ACCT-MATURITY-DATE          PIC 9(8).                         
003800        10  ACCT-MATURITY-BRK REDEFINES                                   
003900                ACCT-MATURITY-DATE.                                       
004000            15  ACCT-MAT-CCYY           PIC 9(4).                         
004100            15  ACCT-MAT-MM             PIC 9(2).                         
004200            15  ACCT-MAT-DD             PIC 9(2).                         
004300        10  ACCT-PRINCIPAL-AMOUNT       PIC S9(16)V99  COMP-3.            
004400    05  ACCT-OPEN-DATE                  PIC 9(8).                         
004500    05  ACCT-CLOSE-DATE                 PIC 9(8).                         
004600    05  ACCT-STATUS                     PIC X(20).                        
004700        88  ACCT-STATUS-PENDING         VALUE 'PENDING'.                  
004800        88  ACCT-STATUS-ACTIVE          VALUE 'ACTIVE'.                   
004900        88  ACCT-STATUS-DORMANT         VALUE 'DORMANT'.                  
005000        88  ACCT-STATUS-FROZEN          VALUE 'FROZEN'.                   
005100        88  ACCT-STATUS-BLOCKED         VALUE 'BLOCKED'.                  
005200        88  ACCT-STATUS-CLOSED          VALUE 'CLOSED'.                   
005300    05  ACCT-STATUS-REASON              PIC X(200).                       
005400    05  FILLER                          PIC X(40).                        
