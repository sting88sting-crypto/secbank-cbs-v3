000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.     CBATYP1.                                           
000300       AUTHOR.         E. DELA CRUZ.                                      
000400       INSTALLATION.   SECBANK DATA CENTER - DEPOSIT SYSTEMS.             
000500       DATE-WRITTEN.   06/05/89.                                          
000600       DATE-COMPILED.                                                     
000700       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.             
000800      ************************************************************        
000900      *   MODULE NAME  = CBATYP1                                          
001000      *   DESCRIPTIVE NAME = DEPOSIT PRODUCT (ACCOUNT-TYPE) MASTER        
001100      *                      MAINTENANCE                                  
001200      *                                                                   
001300      *   FUNCTION = READS THE ACCOUNT-TYPE MAINTENANCE TXN               
001400      *      FEED AND APPLIES EACH TRANSACTION (CREATE, UPDATE,           
001500      *      STATUS-CHANGE) AGAINST THE ACCOUNT-TYPE MASTER, WHICH        
001600      *      CARRIES THE INTEREST/FEE/LIMIT CONFIGURATION USED BY         
001700      *      CBACCT1 WHEN A DEPOSIT ACCOUNT IS OPENED.  PRODUCES          
001800      *      THE END-OF-RUN CONTROL-TOTAL REPORT.                         
001900      *                                                                   
002000      *   CHANGE LOG                                                      
002100      *   ----------                                                      
002200      *   06/05/89  EDC       ORIGINAL PROGRAM - CREATE AND UPDATE        
002300      *                       TRANSACTIONS ONLY.                          
002400      *   02/11/90  EDC       ADDED STATUS-CHANGE TXN TYPE, SAME          
002500      *                       REQ TKT AS THE ACCOUNT FREEZE               
002600      *                       FUNCTION (BK-0114).                         
002700      *   07/19/91  RSANTOS   MIN-OPENING-BALANCE AND MONTHLY-FEE         
002800      *                       FIELDS ADDED TO PRODUCT MASTER.             
002900      *   11/30/94  EDC       OVERDRAFT-RELATED AND DORMANCY-FEE          
003000      *                       FIELDS ADDED TO PRODUCT MASTER.             
003100      *   04/17/95  MPR       ALLOW-INDIVIDUAL/ALLOW-CORPORATE            
003200      *                       ELIGIBILITY FLAGS ADDED.                    
003300      *   08/02/96  RSANTOS   MINIMUM-AGE/MAXIMUM-AGE FIELDS ADDED        
003400      *                       PER REQ TKT BK-0502.                        
003500      *   10/09/97  JLC       TERM-DAYS AND EARLY-WD-PENALTY-RATE         
003600      *                       ADDED FOR TIME-DEPOSIT PRODUCTS.            
003700      *   12/03/98  MPR       Y2K: WINDOWED RUN-DATE CENTURY CALC;        
003800      *                       ALL DATE FIELDS NOW CCYYMMDD.               
003900      *   06/14/99  MPR       Y2K: CONFIRMED NO DATES STORED ON           
004000      *                       PRODUCT MASTER ARE AFFECTED.                
004100      *   09/18/02  EDC       DEFAULT CURRENCY PHP WHEN BLANK ON          
004200      *                       CREATE, TO MATCH CBACCT1'S FALLBACK.        
004300      *   05/05/04  RSANTOS   DAILY-WITHDRAWAL-LIMIT AND DAILY-           
004400      *                       TRANSFER-LIMIT FIELDS ADDED.                
004500      *   03/29/09  JLC       CREATE NOW REJECTS A DUPLICATE TYPE         
004600      *                       CODE INSTEAD OF ABENDING ON INVALID         
004700      *                       KEY, PER REQ TKT BK-0791.                   
004800      ************************************************************        
004900       ENVIRONMENT DIVISION.                                              
005000       CONFIGURATION SECTION.                                             
005100       SOURCE-COMPUTER.   IBM-390.                                        
005200       OBJECT-COMPUTER.   IBM-390.                                        
005300       SPECIAL-NAMES.                                                     
005400           C01 IS TOP-OF-FORM                                             
005500           UPSI-0 IS WS-TEST-MODE-SWITCH.                                 
005600       INPUT-OUTPUT SECTION.                                              
005700       FILE-CONTROL.                                                      
005800           SELECT ATYPE-MASTER ASSIGN TO ATYPEMST                         
005900               ORGANIZATION IS INDEXED                                    
006000               ACCESS MODE IS DYNAMIC                                     
006100               RECORD KEY IS ATYPE-CODE                                   
006200               FILE STATUS IS WS-ATYPE-STATUS.                            
006300           SELECT ATYPE-TXN-IN ASSIGN TO ATYPTXN                          
006400               ORGANIZATION IS LINE SEQUENTIAL                            
006500               FILE STATUS IS WS-ATYPE-TXN-STATUS.                        
006600           SELECT SUMMARY-RPT-OUT ASSIGN TO SUMMRPT                       
006700               ORGANIZATION IS LINE SEQUENTIAL                            
006800               FILE STATUS IS WS-RPT-STATUS.                              
006900       DATA DIVISION.                                                     
007000       FILE SECTION.                                                      
007100       FD  ATYPE-MASTER.                                                  
007200           COPY ATYPEREC.                                                 
007300       FD  ATYPE-TXN-IN.                                                  
007400           COPY ATYPTRAN.                                                 
007500       FD  SUMMARY-RPT-OUT.                                               
007600       01  SUMMARY-PRINT-REC.                                             
007700           05  FILLER                      PIC X(132).                    
007800       WORKING-STORAGE SECTION.                                           
007900      *-----------------------------------------------------------        
008000      *   FILE STATUS CODES AND PROCESSING SWITCHES - CARRIED AS          
008100      *   77-LEVEL INDEPENDENT ITEMS PER DEPT STANDARD S-12.              
008200      *-----------------------------------------------------------        
008300       77  WS-ATYPE-STATUS                 PIC X(2).                      
008400           88  WS-ATYPE-OK                  VALUE '00'.                   
008500           88  WS-ATYPE-NOTFND              VALUE '23'.                   
008600       77  WS-ATYPE-TXN-STATUS             PIC X(2).                      
008700           88  WS-ATYPE-TXN-OK              VALUE '00'.                   
008800           88  WS-ATYPE-TXN-EOF             VALUE '10'.                   
008900       77  WS-RPT-STATUS                   PIC X(2).                      
009000           88  WS-RPT-OK                    VALUE '00'.                   
009100       77  WS-TXN-EOF-SW                   PIC X(1) VALUE 'N'.            
009200           88  WS-TXN-EOF                   VALUE 'Y'.                    
009300       77  WS-REJECT-SW                    PIC X(1) VALUE 'N'.            
009400           88  WS-TXN-REJECTED              VALUE 'Y'.                    
009500       77  WS-TEST-MODE-SWITCH             PIC X(1).                      
009600      *-----------------------------------------------------------        
009700      *   RUN DATE/TIME WORK AREA                                         
009800      *-----------------------------------------------------------        
009900       01  WS-CURRENT-DATE-AREA.                                          
010000           05  WS-RUN-DATE-YYMMDD          PIC 9(6).                      
010100           05  WS-RUN-YYMMDD-BRK REDEFINES                                
010200                   WS-RUN-DATE-YYMMDD.                                    
010300               10  WS-RUN-YY               PIC 9(2).                      
010400               10  WS-RUN-MM               PIC 9(2).                      
010500               10  WS-RUN-DD                PIC 9(2).                     
010600           05  WS-RUN-CENTURY              PIC 9(2).                      
010700           05  WS-RUN-DATE-CCYYMMDD        PIC 9(8).                      
010800           05  WS-RUN-CCYYMMDD-BRK REDEFINES                              
010900                   WS-RUN-DATE-CCYYMMDD.                                  
011000               10  WS-RUN-CCYY              PIC 9(4).                     
011100               10  WS-RUN-CCMM              PIC 9(2).                     
011200               10  WS-RUN-CCDD              PIC 9(2).                     
011300           05  FILLER                      PIC X(04) VALUE SPACES.        
011400       01  WS-RUN-DATE-EDIT-AREA.                                         
011500           05  WS-RUN-DATE-EDIT            PIC 99/99/9999.                
011600           05  FILLER                      PIC X(04) VALUE SPACES.        
011700      *-----------------------------------------------------------        
011800      *   MISCELLANEOUS WORK FIELDS                                       
011900      *-----------------------------------------------------------        
012000       01  WS-MISC-FIELDS.                                                
012100           05  WS-REJECT-REASON            PIC X(80).                     
012200           05  FILLER                      PIC X(04) VALUE SPACES.        
012300      *-----------------------------------------------------------        
012400      *   RUN CONTROL TOTALS                                              
012500      *-----------------------------------------------------------        
012600       01  WS-CONTROL-TOTALS.                                             
012700           05  WS-TXN-PROCESSED      PIC 9(7)      COMP-3 VALUE 0.        
012800           05  WS-RECORDS-CREATED    PIC 9(7)      COMP-3 VALUE 0.        
012900           05  WS-RECORDS-UPDATED    PIC 9(7)      COMP-3 VALUE 0.        
013000           05  WS-STATUS-CHANGES     PIC 9(7)      COMP-3 VALUE 0.        
013100           05  WS-TXN-REJECTED-CNT   PIC 9(7)      COMP-3 VALUE 0.        
013200           05  WS-AMOUNT-POSTED      PIC S9(16)V99 COMP-3 VALUE 0.        
013300           05  FILLER                PIC X(04)     VALUE SPACES.          
013400                                                                          
013500       COPY CTLRPT.                                                       
013600                                                                          
013700       PROCEDURE DIVISION.                                                
013800      ************************************************************        
013900      *   0000  -  MAIN CONTROL                                           
014000      ************************************************************        
014100       0000-MAIN-CONTROL.                                                 
014200           PERFORM 0700-OPEN-FILES.                                       
014300           PERFORM 0750-GET-RUN-DATE.                                     
014400           PERFORM 0800-INIT-REPORT.                                      
014500           PERFORM 0010-READ-ATYPE-TXN.                                   
014600           PERFORM 0100-PROCESS-TRANSACTION THRU 0100-EXIT                
014700               UNTIL WS-TXN-EOF.                                          
014800           PERFORM 0850-WRITE-REPORT-TOTALS.                              
014900           PERFORM 0790-CLOSE-FILES.                                      
015000           GOBACK.                                                        
015100                                                                          
015200      ************************************************************        
015300      *   0010  -  READ NEXT ACCOUNT-TYPE TRANSACTION                     
015400      ************************************************************        
015500       0010-READ-ATYPE-TXN.                                               
015600           READ ATYPE-TXN-IN                                              
015700               AT END                                                     
015800                   MOVE 'Y' TO WS-TXN-EOF-SW                              
015900           END-READ.                                                      
016000                                                                          
016100      ************************************************************        
016200      *   0100  -  PROCESS ONE TRANSACTION                                
016300      ************************************************************        
016400       0100-PROCESS-TRANSACTION.                                          
016500           ADD 1 TO WS-TXN-PROCESSED.                                     
016600           MOVE 'N' TO WS-REJECT-SW.                                      
016700           MOVE SPACES TO WS-REJECT-REASON.                               
016800                                                                          
016900           EVALUATE TRUE                                                  
017000               WHEN TTXN-IS-CREATE                                        
017100                   PERFORM 0200-CREATE-ATYPE THRU 0200-EXIT               
017200               WHEN TTXN-IS-UPDATE                                        
017300                   PERFORM 0300-UPDATE-ATYPE THRU 0300-EXIT               
017400               WHEN TTXN-IS-STATUS-CHANGE                                 
017500                   PERFORM 0400-CHANGE-STATUS THRU 0400-EXIT              
017600               WHEN OTHER                                                 
017700                   MOVE 'Y' TO WS-REJECT-SW                               
017800                   MOVE 'UNKNOWN TXN TYPE' TO WS-REJECT-REASON            
017900           END-EVALUATE.                                                  
018000                                                                          
018100           IF WS-TXN-REJECTED                                             
018200               DISPLAY 'CBATYP1 - TXN REJECTED - '                        
018300                   WS-REJECT-REASON                                       
018400               ADD 1 TO WS-TXN-REJECTED-CNT                               
018500           END-IF.                                                        
018600                                                                          
018700           PERFORM 0010-READ-ATYPE-TXN.                                   
018800       0100-EXIT.                                                         
018900           EXIT.                                                          
019000                                                                          
019100      ************************************************************        
019200      *   0200  -  CREATE NEW ACCOUNT-TYPE (PRODUCT) MASTER RECORD        
019300      ************************************************************        
019400       0200-CREATE-ATYPE.                                                 
019500           MOVE TTXN-CODE TO ATYPE-CODE.                                  
019600           READ ATYPE-MASTER                                              
019700               INVALID KEY                                                
019800                   CONTINUE                                               
019900               NOT INVALID KEY                                            
020000                   MOVE 'Y' TO WS-REJECT-SW                               
020100                   MOVE 'ACCT TYPE CODE ALREADY EXISTS'                   
020200                       TO WS-REJECT-REASON                                
020300           END-READ.                                                      
020400           IF WS-TXN-REJECTED GO TO 0200-EXIT END-IF.                     
020500                                                                          
020600           PERFORM 0500-BUILD-FROM-TXN THRU 0500-EXIT.                    
020700           MOVE 'ACTIVE' TO ATYPE-STATUS.                                 
020800                                                                          
020900           WRITE ATYPE-MASTER-REC                                         
021000               INVALID KEY                                                
021100                   MOVE 'Y' TO WS-REJECT-SW                               
021200                   MOVE 'WRITE FAILED ON ACCT TYPE MASTER'                
021300                       TO WS-REJECT-REASON                                
021400           END-WRITE.                                                     
021500           IF NOT WS-TXN-REJECTED                                         
021600               ADD 1 TO WS-RECORDS-CREATED                                
021700           END-IF.                                                        
021800       0200-EXIT.                                                         
021900           EXIT.                                                          
022000                                                                          
022100      ************************************************************        
022200      *   0300  -  UPDATE EXISTING ACCOUNT-TYPE MASTER RECORD             
022300      ************************************************************        
022400       0300-UPDATE-ATYPE.                                                 
022500           PERFORM 0600-FIND-ATYPE THRU 0600-EXIT.                        
022600           IF WS-TXN-REJECTED GO TO 0300-EXIT END-IF.                     
022700                                                                          
022800           PERFORM 0500-BUILD-FROM-TXN THRU 0500-EXIT.                    
022900                                                                          
023000           REWRITE ATYPE-MASTER-REC                                       
023100               INVALID KEY                                                
023200                   MOVE 'Y' TO WS-REJECT-SW                               
023300                   MOVE 'REWRITE FAILED ON ACCT TYPE MASTER'              
023400                       TO WS-REJECT-REASON                                
023500           END-REWRITE.                                                   
023600           IF NOT WS-TXN-REJECTED                                         
023700               ADD 1 TO WS-RECORDS-UPDATED                                
023800           END-IF.                                                        
023900       0300-EXIT.                                                         
024000           EXIT.                                                          
024100                                                                          
024200      ************************************************************        
024300      *   0400  -  CHANGE ACCOUNT-TYPE STATUS                             
024400      ************************************************************        
024500       0400-CHANGE-STATUS.                                                
024600           PERFORM 0600-FIND-ATYPE THRU 0600-EXIT.                        
024700           IF WS-TXN-REJECTED GO TO 0400-EXIT END-IF.                     
024800                                                                          
024900           MOVE TTXN-NEW-STATUS TO ATYPE-STATUS.                          
025000                                                                          
025100           REWRITE ATYPE-MASTER-REC                                       
025200               INVALID KEY                                                
025300                   MOVE 'Y' TO WS-REJECT-SW                               
025400                   MOVE 'REWRITE FAILED ON ACCT TYPE MASTER'              
025500                       TO WS-REJECT-REASON                                
025600           END-REWRITE.                                                   
025700           IF NOT WS-TXN-REJECTED                                         
025800               ADD 1 TO WS-STATUS-CHANGES                                 
025900           END-IF.                                                        
026000       0400-EXIT.                                                         
026100           EXIT.                                                          
026200                                                                          
026300      ************************************************************        
026400      *   0500  -  OVERLAY NON-KEY FIELDS FROM TRANSACTION                
026500      *      ATYPE-CODE IS IMMUTABLE AND IS NEVER TOUCHED HERE.           
026600      ************************************************************        
026700       0500-BUILD-FROM-TXN.                                               
026800           MOVE TTXN-NAME                 TO ATYPE-NAME.                  
026900           MOVE TTXN-CATEGORY             TO ATYPE-CATEGORY.              
027000           MOVE TTXN-INTEREST-RATE        TO ATYPE-INTEREST-RATE.         
027100           MOVE TTXN-INTEREST-CALC        TO ATYPE-INTEREST-CALC.         
027200           MOVE TTXN-INTEREST-POST-FREQ                                   
027300               TO ATYPE-INTEREST-POST-FREQ.                               
027400           MOVE TTXN-MINIMUM-BALANCE                                      
027500               TO ATYPE-MINIMUM-BALANCE.                                  
027600           MOVE TTXN-MIN-OPENING-BALANCE                                  
027700               TO ATYPE-MIN-OPENING-BALANCE.                              
027800           MOVE TTXN-MAXIMUM-BALANCE                                      
027900               TO ATYPE-MAXIMUM-BALANCE.                                  
028000           MOVE TTXN-MONTHLY-FEE          TO ATYPE-MONTHLY-FEE.           
028100           MOVE TTXN-BELOW-MIN-FEE        TO ATYPE-BELOW-MIN-FEE.         
028200           MOVE TTXN-DORMANCY-FEE         TO ATYPE-DORMANCY-FEE.          
028300           MOVE TTXN-DAILY-WITHDRAWAL-LIMIT                               
028400               TO ATYPE-DAILY-WITHDRAWAL-LIMIT.                           
028500           MOVE TTXN-DAILY-TRANSFER-LIMIT                                 
028600               TO ATYPE-DAILY-TRANSFER-LIMIT.                             
028700           MOVE TTXN-MAX-TXN-PER-DAY                                      
028800               TO ATYPE-MAX-TXN-PER-DAY.                                  
028900           MOVE TTXN-TERM-DAYS            TO ATYPE-TERM-DAYS.             
029000           MOVE TTXN-EARLY-WD-PENALTY-RATE                                
029100               TO ATYPE-EARLY-WD-PENALTY-RATE.                            
029200           MOVE TTXN-ALLOW-INDIVIDUAL                                     
029300               TO ATYPE-ALLOW-INDIVIDUAL.                                 
029400           MOVE TTXN-ALLOW-CORPORATE                                      
029500               TO ATYPE-ALLOW-CORPORATE.                                  
029600           MOVE TTXN-MINIMUM-AGE          TO ATYPE-MINIMUM-AGE.           
029700           MOVE TTXN-MAXIMUM-AGE          TO ATYPE-MAXIMUM-AGE.           
029800           IF TTXN-CURRENCY = SPACES                                      
029900               MOVE 'PHP' TO ATYPE-CURRENCY                               
030000           ELSE                                                           
030100               MOVE TTXN-CURRENCY TO ATYPE-CURRENCY                       
030200           END-IF.                                                        
030300       0500-EXIT.                                                         
030400           EXIT.                                                          
030500                                                                          
030600      ************************************************************        
030700      *   0600  -  FIND ACCOUNT-TYPE MASTER RECORD BY TYPE CODE           
030800      ************************************************************        
030900       0600-FIND-ATYPE.                                                   
031000           MOVE TTXN-CODE TO ATYPE-CODE.                                  
031100           READ ATYPE-MASTER                                              
031200               INVALID KEY                                                
031300                   MOVE 'Y' TO WS-REJECT-SW                               
031400                   MOVE 'ACCT TYPE NOT FOUND' TO WS-REJECT-REASON         
031500           END-READ.                                                      
031600       0600-EXIT.                                                         
031700           EXIT.                                                          
031800                                                                          
031900      ************************************************************        
032000      *   0700  -  OPEN FILES                                             
032100      ************************************************************        
032200       0700-OPEN-FILES.                                                   
032300           OPEN I-O    ATYPE-MASTER                                       
032400                INPUT   ATYPE-TXN-IN                                      
032500                OUTPUT  SUMMARY-RPT-OUT.                                  
032600                                                                          
032700           IF WS-ATYPE-STATUS NOT = '00'                                  
032800               DISPLAY 'CBATYP1 - ERROR OPENING ATYPE-MASTER RC='         
032900                   WS-ATYPE-STATUS                                        
033000               MOVE 16 TO RETURN-CODE                                     
033100               MOVE 'Y' TO WS-TXN-EOF-SW                                  
033200           END-IF.                                                        
033300                                                                          
033400      ************************************************************        
033500      *   0750  -  GET RUN DATE                                           
033600      ************************************************************        
033700       0750-GET-RUN-DATE.                                                 
033800           ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.                           
033900           IF WS-RUN-YY < 50                                              
034000               MOVE 20 TO WS-RUN-CENTURY                                  
034100           ELSE                                                           
034200               MOVE 19 TO WS-RUN-CENTURY                                  
034300           END-IF.                                                        
034400           MOVE WS-RUN-CENTURY TO WS-RUN-CCYY(1:2).                       
034500           MOVE WS-RUN-YY      TO WS-RUN-CCYY(3:2).                       
034600           MOVE WS-RUN-MM      TO WS-RUN-CCMM.                            
034700           MOVE WS-RUN-DD      TO WS-RUN-CCDD.                            
034800           MOVE WS-RUN-CCMM TO WS-RUN-DATE-EDIT(1:2).                     
034900           MOVE WS-RUN-CCDD TO WS-RUN-DATE-EDIT(4:2).                     
035000           MOVE WS-RUN-CCYY TO WS-RUN-DATE-EDIT(7:4).                     
035100                                                                          
035200      ************************************************************        
035300      *   0790  -  CLOSE FILES                                            
035400      ************************************************************        
035500       0790-CLOSE-FILES.                                                  
035600           CLOSE ATYPE-MASTER                                             
035700                 ATYPE-TXN-IN                                             
035800                 SUMMARY-RPT-OUT.                                         
035900                                                                          
036000      ************************************************************        
036100      *   0800  -  INITIALIZE REPORT HEADING                              
036200      ************************************************************        
036300       0800-INIT-REPORT.                                                  
036400           MOVE 'ACCOUNT-TYPE' TO CTL-UNIT-NAME.                          
036500           MOVE WS-RUN-DATE-EDIT TO CTL-RUN-DATE.                         
036600           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-TITLE-LINE                
036700               AFTER ADVANCING PAGE.                                      
036800           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-DASH-LINE                 
036900               AFTER ADVANCING 1.                                         
037000                                                                          
037100      ************************************************************        
037200      *   0850  -  WRITE END-OF-RUN CONTROL TOTALS                        
037300      ************************************************************        
037400       0850-WRITE-REPORT-TOTALS.                                          
037500           MOVE WS-TXN-PROCESSED TO CTL-TXN-PROCESSED.                    
037600           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-TXN-LINE                  
037700               AFTER ADVANCING 1.                                         
037800           MOVE WS-RECORDS-CREATED TO CTL-RECORDS-CREATED.                
037900           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-CREATED-LINE              
038000               AFTER ADVANCING 1.                                         
038100           MOVE WS-RECORDS-UPDATED TO CTL-RECORDS-UPDATED.                
038200           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-UPDATED-LINE              
038300               AFTER ADVANCING 1.                                         
038400           MOVE WS-STATUS-CHANGES TO CTL-STATUS-CHANGES.                  
038500           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-STATCHG-LINE              
038600               AFTER ADVANCING 1.                                         
038700           MOVE WS-TXN-REJECTED-CNT TO CTL-TXN-REJECTED.                  
038800           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-REJECTED-LINE             
038900               AFTER ADVANCING 1.                                         
039000           MOVE WS-AMOUNT-POSTED TO CTL-AMOUNT-POSTED.                    
039100           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-AMOUNT-LINE               
039200               AFTER ADVANCING 1.                                         
