000100******************************************************************        
000200* ROLEREC   -  RBAC ROLE RECORD (READ-ONLY, COUNT ONLY)                   
000300* SECURITIES & BANKING DIVISION - DEPOSIT SYSTEMS                         
000400*                                                                         
000500* CBDASH1 READS THIS FILE ONLY TO ACCUMULATE THE TOTAL ROLE               
000600* COUNT FOR THE DAILY SUMMARY REPORT.                                     
000700******************************************************************        
00080001  ROLE-MASTER-REC.                                                      
000900    05  ROLE-CODE                       PIC X(20).                        
001000    05  ROLE-NAME                       PIC X(50).                        
001100    05  FILLER                          PIC X(30).                        
