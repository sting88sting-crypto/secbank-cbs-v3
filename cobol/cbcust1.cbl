000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.     CBCUST1.                                           
000300       AUTHOR.         J. LIM CHUA.                                       
000400       INSTALLATION.   SECBANK DATA CENTER - DEPOSIT SYSTEMS.             
000500       DATE-WRITTEN.   09/11/89.                                          
000600       DATE-COMPILED.                                                     
000700       SECURITY.       CONFIDENTIAL - BANK INTERNAL USE ONLY.             
000800      ************************************************************        
000900      *   MODULE NAME  = CBCUST1                                          
001000      *   DESCRIPTIVE NAME = CUSTOMER MASTER MAINTENANCE                  
001100      *                                                                   
001200      *   FUNCTION = READS THE CUSTOMER MAINTENANCE TRANSACTION           
001300      *      FEED AND APPLIES EACH TRANSACTION (CREATE, UPDATE,           
001400      *      STATUS-CHANGE, KYC-VERIFY) AGAINST THE CUSTOMER              
001500      *      MASTER, GENERATING THE CIF CUSTOMER NUMBER ON CREATE         
001600      *      AND LOOKING UP THE BRANCH MASTER WHEN A BRANCH CODE          
001700      *      IS SUPPLIED.  PRODUCES THE END-OF-RUN CONTROL-TOTAL          
001800      *      REPORT.                                                      
001900      *                                                                   
002000      *   CHANGE LOG                                                      
002100      *   ----------                                                      
002200      *   09/11/89  JLC       ORIGINAL PROGRAM - CREATE AND UPDATE        
002300      *                       TRANSACTIONS, INDIVIDUAL CUSTOMERS          
002400      *                       ONLY.                                       
002500      *   02/11/90  EDC       ADDED STATUS-CHANGE TXN TYPE, SAME          
002600      *                       REQ TKT AS THE ACCOUNT FREEZE               
002700      *                       FUNCTION (BK-0114).                         
002800      *   07/19/91  RSANTOS   CORPORATE CUSTOMER-TYPE SUPPORT             
002900      *                       ADDED (COMPANY NAME, REG NUMBER,            
003000      *                       DATE OF INCORPORATION, INDUSTRY).           
003100      *   11/30/94  EDC       BRANCH-CODE LOOKUP ADDED ON CREATE          
003200      *                       PER REQ TKT BK-0319.                        
003300      *   04/17/95  MPR       RISK-RATING FIELD ADDED.                    
003400      *   08/02/96  RSANTOS   ID-TYPE/ID-NUMBER FIELDS ADDED PER          
003500      *                       REQ TKT BK-0502.                            
003600      *   10/09/97  JLC       KYC-VERIFY TXN TYPE ADDED; STAMPS           
003700      *                       KYC-VERIFY-DATE ON THE MASTER.              
003800      *   12/03/98  MPR       Y2K: WINDOWED RUN-DATE CENTURY CALC;        
003900      *                       DATE-OF-BIRTH/INCORPORATION AND KYC         
004000      *                       VERIFY DATE NOW CCYYMMDD.                   
004100      *   06/14/99  MPR       Y2K: VERIFIED CIF SEQ GENERATION            
004200      *                       ACROSS CENTURY ROLLOVER.                    
004300      *   02/21/01  JLC       CHINESE-NAME FIELDS ADDED FOR BOTH          
004400      *                       INDIVIDUAL AND CORPORATE CUSTOMERS.         
004500      *   09/18/02  EDC       UPDATE NOW OVERLAYS ONLY THE FIELD          
004600      *                       SET MATCHING CUST-TYPE, NEVER BOTH,         
004700      *                       PER REQ TKT BK-0612.                        
004800      *   05/05/04  RSANTOS   NATIONALITY FIELD ADDED FOR                 
004900      *                       INDIVIDUAL CUSTOMERS.                       
005000      ************************************************************        
005100       ENVIRONMENT DIVISION.                                              
005200       CONFIGURATION SECTION.                                             
005300       SOURCE-COMPUTER.   IBM-390.                                        
005400       OBJECT-COMPUTER.   IBM-390.                                        
005500       SPECIAL-NAMES.                                                     
005600           C01 IS TOP-OF-FORM                                             
005700           UPSI-0 IS WS-TEST-MODE-SWITCH.                                 
005800       INPUT-OUTPUT SECTION.                                              
005900       FILE-CONTROL.                                                      
006000           SELECT CUSTOMER-MASTER ASSIGN TO CUSTMST                       
006100               ORGANIZATION IS INDEXED                                    
006200               ACCESS MODE IS DYNAMIC                                     
006300               RECORD KEY IS CUST-NUMBER                                  
006400               FILE STATUS IS WS-CUST-STATUS.                             
006500           SELECT BRANCH-MASTER ASSIGN TO BRANMST                         
006600               ORGANIZATION IS INDEXED                                    
006700               ACCESS MODE IS DYNAMIC                                     
006800               RECORD KEY IS BR-CODE                                      
006900               FILE STATUS IS WS-BRAN-STATUS.                             
007000           SELECT CUST-TXN-IN ASSIGN TO CUSTTXN                           
007100               ORGANIZATION IS LINE SEQUENTIAL                            
007200               FILE STATUS IS WS-CUST-TXN-STATUS.                         
007300           SELECT SUMMARY-RPT-OUT ASSIGN TO SUMMRPT                       
007400               ORGANIZATION IS LINE SEQUENTIAL                            
007500               FILE STATUS IS WS-RPT-STATUS.                              
007600       DATA DIVISION.                                                     
007700       FILE SECTION.                                                      
007800       FD  CUSTOMER-MASTER.                                               
007900           COPY CUSTREC.                                                  
008000       FD  BRANCH-MASTER.                                                 
008100           COPY BRANREC.                                                  
008200       FD  CUST-TXN-IN.                                                   
008300           COPY CUSTTRAN.                                                 
008400       FD  SUMMARY-RPT-OUT.                                               
008500       01  SUMMARY-PRINT-REC.                                             
008600           05  FILLER                      PIC X(132).                    
008700       WORKING-STORAGE SECTION.                                           
008800      *-----------------------------------------------------------        
008900      *   FILE STATUS CODES AND PROCESSING SWITCHES - CARRIED AS          
009000      *   77-LEVEL INDEPENDENT ITEMS PER DEPT STANDARD S-12.              
009100      *-----------------------------------------------------------        
009200       77  WS-CUST-STATUS              PIC X(2).                          
009300           88  WS-CUST-OK               VALUE '00'.                       
009400           88  WS-CUST-NOTFND           VALUE '23'.                       
009500       77  WS-BRAN-STATUS              PIC X(2).                          
009600           88  WS-BRAN-OK               VALUE '00'.                       
009700           88  WS-BRAN-NOTFND           VALUE '23'.                       
009800       77  WS-CUST-TXN-STATUS          PIC X(2).                          
009900           88  WS-CUST-TXN-OK           VALUE '00'.                       
010000           88  WS-CUST-TXN-EOF          VALUE '10'.                       
010100       77  WS-RPT-STATUS               PIC X(2).                          
010200           88  WS-RPT-OK                VALUE '00'.                       
010300       77  WS-TXN-EOF-SW               PIC X(1) VALUE 'N'.                
010400           88  WS-TXN-EOF               VALUE 'Y'.                        
010500       77  WS-REJECT-SW                PIC X(1) VALUE 'N'.                
010600           88  WS-TXN-REJECTED          VALUE 'Y'.                        
010700       77  WS-TEST-MODE-SWITCH         PIC X(1).                          
010800      *-----------------------------------------------------------        
010900      *   RUN DATE/TIME WORK AREA                                         
011000      *-----------------------------------------------------------        
011100       01  WS-CURRENT-DATE-AREA.                                          
011200           05  WS-RUN-DATE-YYMMDD          PIC 9(6).                      
011300           05  WS-RUN-YYMMDD-BRK REDEFINES                                
011400                   WS-RUN-DATE-YYMMDD.                                    
011500               10  WS-RUN-YY               PIC 9(2).                      
011600               10  WS-RUN-MM               PIC 9(2).                      
011700               10  WS-RUN-DD                PIC 9(2).                     
011800           05  WS-RUN-CENTURY              PIC 9(2).                      
011900           05  WS-RUN-DATE-CCYYMMDD        PIC 9(8).                      
012000           05  WS-RUN-CCYYMMDD-BRK REDEFINES                              
012100                   WS-RUN-DATE-CCYYMMDD.                                  
012200               10  WS-RUN-CCYY              PIC 9(4).                     
012300               10  WS-RUN-CCMM              PIC 9(2).                     
012400               10  WS-RUN-CCDD              PIC 9(2).                     
012500           05  FILLER                      PIC X(04) VALUE SPACES.        
012600       01  WS-RUN-DATE-EDIT-AREA.                                         
012700           05  WS-RUN-DATE-EDIT            PIC 99/99/9999.                
012800           05  FILLER                      PIC X(04) VALUE SPACES.        
012900      *-----------------------------------------------------------        
013000      *   CIF NUMBER GENERATION WORK AREA                                 
013100      *-----------------------------------------------------------        
013200       01  WS-CIF-GEN-AREA.                                               
013300           05  WS-CIF-PREFIX               PIC X(06).                     
013400           05  WS-CIF-SEQ-CHARS            PIC X(06).                     
013500           05  WS-CIF-SEQ-NUM              PIC 9(6) COMP.                 
013600           05  WS-CIF-NEW-SEQ-NUM          PIC 9(6) COMP.                 
013700           05  WS-CIF-MAX-FOUND-SW         PIC X(1) VALUE 'N'.            
013800               88  WS-CIF-MAX-FOUND         VALUE 'Y'.                    
013900           05  WS-CIF-SCAN-DONE-SW         PIC X(1) VALUE 'N'.            
014000               88  WS-CIF-SCAN-DONE         VALUE 'Y'.                    
014100           05  FILLER                      PIC X(04) VALUE SPACES.        
014200       01  WS-SURROGATE-ID-AREA.                                          
014300           05  WS-CUST-ID-TYPE-DIGIT       PIC X(1).                      
014400           05  WS-CUST-ID-CHARS            PIC X(9).                      
014500           05  WS-CUST-ID-NUM              PIC 9(9).                      
014600           05  WS-NEXT-CUST-ID             PIC 9(9) COMP.                 
014700           05  FILLER                      PIC X(04) VALUE SPACES.        
014800      *-----------------------------------------------------------        
014900      *   MISCELLANEOUS WORK FIELDS                                       
015000      *-----------------------------------------------------------        
015100       01  WS-MISC-FIELDS.                                                
015200           05  WS-REJECT-REASON            PIC X(80).                     
015300           05  FILLER                      PIC X(04) VALUE SPACES.        
015400      *-----------------------------------------------------------        
015500      *   RUN CONTROL TOTALS                                              
015600      *-----------------------------------------------------------        
015700       01  WS-CONTROL-TOTALS.                                             
015800           05  WS-TXN-PROCESSED      PIC 9(7)      COMP-3 VALUE 0.        
015900           05  WS-RECORDS-CREATED    PIC 9(7)      COMP-3 VALUE 0.        
016000           05  WS-RECORDS-UPDATED    PIC 9(7)      COMP-3 VALUE 0.        
016100           05  WS-STATUS-CHANGES     PIC 9(7)      COMP-3 VALUE 0.        
016200           05  WS-KYC-VERIFIED-CNT   PIC 9(7)      COMP-3 VALUE 0.        
016300           05  WS-TXN-REJECTED-CNT   PIC 9(7)      COMP-3 VALUE 0.        
016400           05  WS-AMOUNT-POSTED      PIC S9(16)V99 COMP-3 VALUE 0.        
016500           05  FILLER                PIC X(04)     VALUE SPACES.          
016600                                                                          
016700       COPY CTLRPT.                                                       
016800                                                                          
016900       PROCEDURE DIVISION.                                                
017000      ************************************************************        
017100      *   0000  -  MAIN CONTROL                                           
017200      ************************************************************        
017300       0000-MAIN-CONTROL.                                                 
017400           PERFORM 0700-OPEN-FILES.                                       
017500           PERFORM 0750-GET-RUN-DATE.                                     
017600           PERFORM 0800-INIT-REPORT.                                      
017700           PERFORM 0010-READ-CUST-TXN.                                    
017800           PERFORM 0100-PROCESS-TRANSACTION THRU 0100-EXIT                
017900               UNTIL WS-TXN-EOF.                                          
018000           PERFORM 0850-WRITE-REPORT-TOTALS.                              
018100           PERFORM 0790-CLOSE-FILES.                                      
018200           GOBACK.                                                        
018300                                                                          
018400      ************************************************************        
018500      *   0010  -  READ NEXT CUSTOMER TRANSACTION                         
018600      ************************************************************        
018700       0010-READ-CUST-TXN.                                                
018800           READ CUST-TXN-IN                                               
018900               AT END                                                     
019000                   MOVE 'Y' TO WS-TXN-EOF-SW                              
019100           END-READ.                                                      
019200                                                                          
019300      ************************************************************        
019400      *   0100  -  PROCESS ONE TRANSACTION                                
019500      ************************************************************        
019600       0100-PROCESS-TRANSACTION.                                          
019700           ADD 1 TO WS-TXN-PROCESSED.                                     
019800           MOVE 'N' TO WS-REJECT-SW.                                      
019900           MOVE SPACES TO WS-REJECT-REASON.                               
020000                                                                          
020100           EVALUATE TRUE                                                  
020200               WHEN CTXN-IS-CREATE                                        
020300                   PERFORM 0200-CREATE-CUSTOMER THRU 0200-EXIT            
020400               WHEN CTXN-IS-UPDATE                                        
020500                   PERFORM 0300-UPDATE-CUSTOMER THRU 0300-EXIT            
020600               WHEN CTXN-IS-STATUS-CHANGE                                 
020700                   PERFORM 0400-CHANGE-STATUS THRU 0400-EXIT              
020800               WHEN CTXN-IS-KYC-VERIFY                                    
020900                   PERFORM 0450-KYC-VERIFY THRU 0450-EXIT                 
021000               WHEN OTHER                                                 
021100                   MOVE 'Y' TO WS-REJECT-SW                               
021200                   MOVE 'UNKNOWN TXN TYPE' TO WS-REJECT-REASON            
021300           END-EVALUATE.                                                  
021400                                                                          
021500           IF WS-TXN-REJECTED                                             
021600               DISPLAY 'CBCUST1 - TXN REJECTED - '                        
021700                   WS-REJECT-REASON                                       
021800               ADD 1 TO WS-TXN-REJECTED-CNT                               
021900           END-IF.                                                        
022000                                                                          
022100           PERFORM 0010-READ-CUST-TXN.                                    
022200       0100-EXIT.                                                         
022300           EXIT.                                                          
022400                                                                          
022500      ************************************************************        
022600      *   0200  -  CREATE NEW CUSTOMER MASTER RECORD                      
022700      ************************************************************        
022800       0200-CREATE-CUSTOMER.                                              
022900           IF CTXN-BRANCH-CODE NOT = SPACES                               
023000               MOVE CTXN-BRANCH-CODE TO BR-CODE                           
023100               READ BRANCH-MASTER                                         
023200                   INVALID KEY                                            
023300                       MOVE 'Y' TO WS-REJECT-SW                           
023400                       MOVE 'BRANCH NOT FOUND' TO WS-REJECT-REASON        
023500               END-READ                                                   
023600           END-IF.                                                        
023700           IF WS-TXN-REJECTED GO TO 0200-EXIT END-IF.                     
023800                                                                          
023900           PERFORM 0600-GENERATE-CUST-NUMBER THRU 0600-EXIT.              
024000                                                                          
024100           MOVE WS-NEXT-CUST-ID    TO CUST-ID.                            
024200           MOVE CTXN-CUST-TYPE     TO CUST-TYPE.                          
024300           PERFORM 0500-BUILD-FROM-TXN THRU 0500-EXIT.                    
024400           MOVE 'ACTIVE'           TO CUST-STATUS.                        
024500           MOVE 'N'                TO CUST-KYC-VERIFIED.                  
024600           MOVE 0                  TO CUST-KYC-VERIFY-DATE.               
024700                                                                          
024800           WRITE CUST-MASTER-REC                                          
024900               INVALID KEY                                                
025000                   MOVE 'Y' TO WS-REJECT-SW                               
025100                   MOVE 'WRITE FAILED ON CUSTOMER MASTER'                 
025200                       TO WS-REJECT-REASON                                
025300           END-WRITE.                                                     
025400           IF NOT WS-TXN-REJECTED                                         
025500               ADD 1 TO WS-RECORDS-CREATED                                
025600           END-IF.                                                        
025700       0200-EXIT.                                                         
025800           EXIT.                                                          
025900                                                                          
026000      ************************************************************        
026100      *   0300  -  UPDATE EXISTING CUSTOMER MASTER RECORD                 
026200      *      OVERLAYS ONLY THE FIELD SET MATCHING THE MASTER'S            
026300      *      OWN CUST-TYPE.  CONTACT/ADDRESS/ID/RISK FIELDS ARE           
026400      *      ALWAYS OVERLAID REGARDLESS OF CUSTOMER TYPE.                 
026500      ************************************************************        
026600       0300-UPDATE-CUSTOMER.                                              
026700           PERFORM 0650-FIND-CUSTOMER THRU 0650-EXIT.                     
026800           IF WS-TXN-REJECTED GO TO 0300-EXIT END-IF.                     
026900                                                                          
027000           PERFORM 0500-BUILD-FROM-TXN THRU 0500-EXIT.                    
027100                                                                          
027200           REWRITE CUST-MASTER-REC                                        
027300               INVALID KEY                                                
027400                   MOVE 'Y' TO WS-REJECT-SW                               
027500                   MOVE 'REWRITE FAILED ON CUSTOMER MASTER'               
027600                       TO WS-REJECT-REASON                                
027700           END-REWRITE.                                                   
027800           IF NOT WS-TXN-REJECTED                                         
027900               ADD 1 TO WS-RECORDS-UPDATED                                
028000           END-IF.                                                        
028100       0300-EXIT.                                                         
028200           EXIT.                                                          
028300                                                                          
028400      ************************************************************        
028500      *   0400  -  CHANGE CUSTOMER STATUS                                 
028600      ************************************************************        
028700       0400-CHANGE-STATUS.                                                
028800           PERFORM 0650-FIND-CUSTOMER THRU 0650-EXIT.                     
028900           IF WS-TXN-REJECTED GO TO 0400-EXIT END-IF.                     
029000                                                                          
029100           MOVE CTXN-NEW-STATUS TO CUST-STATUS.                           
029200                                                                          
029300           REWRITE CUST-MASTER-REC                                        
029400               INVALID KEY                                                
029500                   MOVE 'Y' TO WS-REJECT-SW                               
029600                   MOVE 'REWRITE FAILED ON CUSTOMER MASTER'               
029700                       TO WS-REJECT-REASON                                
029800           END-REWRITE.                                                   
029900           IF NOT WS-TXN-REJECTED                                         
030000               ADD 1 TO WS-STATUS-CHANGES                                 
030100           END-IF.                                                        
030200       0400-EXIT.                                                         
030300           EXIT.                                                          
030400                                                                          
030500      ************************************************************        
030600      *   0450  -  KYC VERIFICATION                                       
030700      ************************************************************        
030800       0450-KYC-VERIFY.                                                   
030900           PERFORM 0650-FIND-CUSTOMER THRU 0650-EXIT.                     
031000           IF WS-TXN-REJECTED GO TO 0450-EXIT END-IF.                     
031100                                                                          
031200           MOVE 'Y'                    TO CUST-KYC-VERIFIED.              
031300           MOVE WS-RUN-DATE-CCYYMMDD   TO CUST-KYC-VERIFY-DATE.           
031400                                                                          
031500           REWRITE CUST-MASTER-REC                                        
031600               INVALID KEY                                                
031700                   MOVE 'Y' TO WS-REJECT-SW                               
031800                   MOVE 'REWRITE FAILED ON CUSTOMER MASTER'               
031900                       TO WS-REJECT-REASON                                
032000           END-REWRITE.                                                   
032100           IF NOT WS-TXN-REJECTED                                         
032200               ADD 1 TO WS-KYC-VERIFIED-CNT                               
032300           END-IF.                                                        
032400       0450-EXIT.                                                         
032500           EXIT.                                                          
032600                                                                          
032700      ************************************************************        
032800      *   0500  -  OVERLAY FIELDS FROM TRANSACTION                        
032900      *      CUST-NUMBER AND CUST-ID ARE IMMUTABLE AND ARE NEVER          
033000      *      TOUCHED HERE.                                                
033100      ************************************************************        
033200       0500-BUILD-FROM-TXN.                                               
033300           IF CUST-TYPE-INDIVIDUAL                                        
033400               MOVE CTXN-FIRST-NAME     TO CUST-FIRST-NAME                
033500               MOVE CTXN-MIDDLE-NAME    TO CUST-MIDDLE-NAME               
033600               MOVE CTXN-LAST-NAME      TO CUST-LAST-NAME                 
033700               MOVE CTXN-FIRST-NAME-CHI TO CUST-FIRST-NAME-CHI            
033800               MOVE CTXN-LAST-NAME-CHI  TO CUST-LAST-NAME-CHI             
033900               MOVE CTXN-DATE-OF-BIRTH  TO CUST-DATE-OF-BIRTH             
034000               MOVE CTXN-GENDER         TO CUST-GENDER                    
034100               MOVE CTXN-NATIONALITY    TO CUST-NATIONALITY               
034200           ELSE                                                           
034300               MOVE CTXN-COMPANY-NAME                                     
034400                   TO CUST-COMPANY-NAME                                   
034500               MOVE CTXN-COMPANY-NAME-CHI                                 
034600                   TO CUST-COMPANY-NAME-CHI                               
034700               MOVE CTXN-REGISTRATION-NBR                                 
034800                   TO CUST-REGISTRATION-NBR                               
034900               MOVE CTXN-DATE-INCORPORATION                               
035000                   TO CUST-DATE-INCORPORATION                             
035100               MOVE CTXN-INDUSTRY       TO CUST-INDUSTRY                  
035200           END-IF.                                                        
035300           MOVE CTXN-EMAIL              TO CUST-EMAIL.                    
035400           MOVE CTXN-MOBILE-PHONE       TO CUST-MOBILE-PHONE.             
035500           MOVE CTXN-ADDR-LINE1         TO CUST-ADDR-LINE1.               
035600           MOVE CTXN-ADDR-LINE2         TO CUST-ADDR-LINE2.               
035700           MOVE CTXN-ADDR-CITY          TO CUST-ADDR-CITY.                
035800           MOVE CTXN-ADDR-COUNTRY       TO CUST-ADDR-COUNTRY.             
035900           MOVE CTXN-ID-TYPE            TO CUST-ID-TYPE.                  
036000           MOVE CTXN-ID-NUMBER          TO CUST-ID-NUMBER.                
036100           MOVE CTXN-RISK-RATING        TO CUST-RISK-RATING.              
036200           MOVE CTXN-BRANCH-CODE        TO CUST-BRANCH-CODE.              
036300       0500-EXIT.                                                         
036400           EXIT.                                                          
036500                                                                          
036600      ************************************************************        
036700      *   0600  -  GENERATE NEXT CIF CUSTOMER NUMBER                      
036800      *      PREFIX = 'CIF' + LAST 2 DIGITS OF CURRENT YEAR +             
036900      *      ('I' FOR INDIVIDUAL, 'C' FOR CORPORATE).  START ON           
037000      *      CUSTOMER-MASTER AT THE LOWEST KEY >= PREFIX AND READ         
037100      *      NEXT WHILE THE KEY STILL STARTS WITH PREFIX, KEEPING         
037200      *      THE HIGHEST SEQUENCE SEEN.                                   
037300      ************************************************************        
037400       0600-GENERATE-CUST-NUMBER.                                         
037500           MOVE SPACES TO WS-CIF-PREFIX.                                  
037600           STRING 'CIF' DELIMITED BY SIZE                                 
037700                  WS-RUN-YY DELIMITED BY SIZE                             
037800               INTO WS-CIF-PREFIX.                                        
037900           IF CUST-TYPE-INDIVIDUAL                                        
038000               MOVE 'I' TO WS-CIF-PREFIX(6:1)                             
038100           ELSE                                                           
038200               MOVE 'C' TO WS-CIF-PREFIX(6:1)                             
038300           END-IF.                                                        
038400                                                                          
038500           MOVE 0   TO WS-CIF-SEQ-NUM.                                    
038600           MOVE 'N' TO WS-CIF-MAX-FOUND-SW.                               
038700           MOVE 'N' TO WS-CIF-SCAN-DONE-SW.                               
038800                                                                          
038900           MOVE LOW-VALUES TO CUST-NUMBER.                                
039000           MOVE WS-CIF-PREFIX TO CUST-NUMBER(1:6).                        
039100                                                                          
039200           START CUSTOMER-MASTER KEY IS >= CUST-NUMBER                    
039300               INVALID KEY                                                
039400                   MOVE 'Y' TO WS-CIF-SCAN-DONE-SW                        
039500           END-START.                                                     
039600                                                                          
039700           PERFORM 0610-SCAN-CIF-MAX THRU 0610-EXIT                       
039800               UNTIL WS-CIF-SCAN-DONE.                                    
039900                                                                          
040000           IF WS-CIF-MAX-FOUND                                            
040100               COMPUTE WS-CIF-NEW-SEQ-NUM = WS-CIF-SEQ-NUM + 1            
040200           ELSE                                                           
040300               MOVE 1 TO WS-CIF-NEW-SEQ-NUM                               
040400           END-IF.                                                        
040500                                                                          
040600           MOVE WS-CIF-NEW-SEQ-NUM TO WS-CIF-SEQ-CHARS.                   
040700           MOVE SPACES TO CUST-NUMBER.                                    
040800           STRING WS-CIF-PREFIX      DELIMITED BY SIZE                    
040900                  WS-CIF-SEQ-CHARS   DELIMITED BY SIZE                    
041000               INTO CUST-NUMBER.                                          
041100                                                                          
041200           IF CUST-TYPE-INDIVIDUAL                                        
041300               MOVE '0' TO WS-CUST-ID-TYPE-DIGIT                          
041400           ELSE                                                           
041500               MOVE '1' TO WS-CUST-ID-TYPE-DIGIT                          
041600           END-IF.                                                        
041700           STRING WS-RUN-YY             DELIMITED BY SIZE                 
041800                  WS-CUST-ID-TYPE-DIGIT DELIMITED BY SIZE                 
041900                  WS-CIF-SEQ-CHARS      DELIMITED BY SIZE                 
042000               INTO WS-CUST-ID-CHARS.                                     
042100           MOVE WS-CUST-ID-CHARS TO WS-CUST-ID-NUM.                       
042200           MOVE WS-CUST-ID-NUM   TO WS-NEXT-CUST-ID.                      
042300       0600-EXIT.                                                         
042400           EXIT.                                                          
042500                                                                          
042600      ************************************************************        
042700      *   0610  -  SCAN ONE CANDIDATE KEY FOR THE CIF MAX SEQUENCE        
042800      ************************************************************        
042900       0610-SCAN-CIF-MAX.                                                 
043000           READ CUSTOMER-MASTER NEXT RECORD                               
043100               AT END                                                     
043200                   MOVE 'Y' TO WS-CIF-SCAN-DONE-SW                        
043300           END-READ.                                                      
043400           IF NOT WS-CIF-SCAN-DONE                                        
043500               IF CUST-NUMBER(1:6) = WS-CIF-PREFIX                        
043600                   MOVE CUST-NUMBER(7:6) TO WS-CIF-SEQ-NUM                
043700                   IF NOT WS-CIF-MAX-FOUND                                
043800                       MOVE 'Y' TO WS-CIF-MAX-FOUND-SW                    
043900                   END-IF                                                 
044000               ELSE                                                       
044100                   MOVE 'Y' TO WS-CIF-SCAN-DONE-SW                        
044200               END-IF                                                     
044300           END-IF.                                                        
044400       0610-EXIT.                                                         
044500           EXIT.                                                          
044600                                                                          
044700      ************************************************************        
044800      *   0650  -  FIND CUSTOMER MASTER RECORD BY CIF NUMBER              
044900      ************************************************************        
045000       0650-FIND-CUSTOMER.                                                
045100           MOVE CTXN-CUST-NUMBER TO CUST-NUMBER.                          
045200           READ CUSTOMER-MASTER                                           
045300               INVALID KEY                                                
045400                   MOVE 'Y' TO WS-REJECT-SW                               
045500                   MOVE 'CUSTOMER NOT FOUND' TO WS-REJECT-REASON          
045600           END-READ.                                                      
045700       0650-EXIT.                                                         
045800           EXIT.                                                          
045900                                                                          
046000      ************************************************************        
046100      *   0700  -  OPEN FILES                                             
046200      ************************************************************        
046300       0700-OPEN-FILES.                                                   
046400           OPEN I-O    CUSTOMER-MASTER                                    
046500                INPUT   BRANCH-MASTER                                     
046600                INPUT   CUST-TXN-IN                                       
046700                OUTPUT  SUMMARY-RPT-OUT.                                  
046800                                                                          
046900           IF WS-CUST-STATUS NOT = '00'                                   
047000               DISPLAY 'CBCUST1 - ERROR OPENING CUST-MASTER RC='          
047100                   WS-CUST-STATUS                                         
047200               MOVE 16 TO RETURN-CODE                                     
047300               MOVE 'Y' TO WS-TXN-EOF-SW                                  
047400           END-IF.                                                        
047500           IF WS-BRAN-STATUS NOT = '00'                                   
047600               DISPLAY 'CBCUST1 - ERROR OPENING BRANCH-MASTER RC='        
047700                   WS-BRAN-STATUS                                         
047800               MOVE 16 TO RETURN-CODE                                     
047900               MOVE 'Y' TO WS-TXN-EOF-SW                                  
048000           END-IF.                                                        
048100                                                                          
048200      ************************************************************        
048300      *   0750  -  GET RUN DATE                                           
048400      ************************************************************        
048500       0750-GET-RUN-DATE.                                                 
048600           ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.                           
048700           IF WS-RUN-YY < 50                                              
048800               MOVE 20 TO WS-RUN-CENTURY                                  
048900           ELSE                                                           
049000               MOVE 19 TO WS-RUN-CENTURY                                  
049100           END-IF.                                                        
049200           MOVE WS-RUN-CENTURY TO WS-RUN-CCYY(1:2).                       
049300           MOVE WS-RUN-YY      TO WS-RUN-CCYY(3:2).                       
049400           MOVE WS-RUN-MM      TO WS-RUN-CCMM.                            
049500           MOVE WS-RUN-DD      TO WS-RUN-CCDD.                            
049600           MOVE WS-RUN-CCMM TO WS-RUN-DATE-EDIT(1:2).                     
049700           MOVE WS-RUN-CCDD TO WS-RUN-DATE-EDIT(4:2).                     
049800           MOVE WS-RUN-CCYY TO WS-RUN-DATE-EDIT(7:4).                     
049900                                                                          
050000      ************************************************************        
050100      *   0790  -  CLOSE FILES                                            
050200      ************************************************************        
050300       0790-CLOSE-FILES.                                                  
050400           CLOSE CUSTOMER-MASTER                                          
050500                 BRANCH-MASTER                                            
050600                 CUST-TXN-IN                                              
050700                 SUMMARY-RPT-OUT.                                         
050800                                                                          
050900      ************************************************************        
051000      *   0800  -  INITIALIZE REPORT HEADING                              
051100      ************************************************************        
051200       0800-INIT-REPORT.                                                  
051300           MOVE 'CUSTOMER' TO CTL-UNIT-NAME.                              
051400           MOVE WS-RUN-DATE-EDIT TO CTL-RUN-DATE.                         
051500           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-TITLE-LINE                
051600               AFTER ADVANCING PAGE.                                      
051700           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-DASH-LINE                 
051800               AFTER ADVANCING 1.                                         
051900                                                                          
052000      ************************************************************        
052100      *   0850  -  WRITE END-OF-RUN CONTROL TOTALS                        
052200      ************************************************************        
052300       0850-WRITE-REPORT-TOTALS.                                          
052400           MOVE WS-TXN-PROCESSED TO CTL-TXN-PROCESSED.                    
052500           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-TXN-LINE                  
052600               AFTER ADVANCING 1.                                         
052700           MOVE WS-RECORDS-CREATED TO CTL-RECORDS-CREATED.                
052800           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-CREATED-LINE              
052900               AFTER ADVANCING 1.                                         
053000           MOVE WS-RECORDS-UPDATED TO CTL-RECORDS-UPDATED.                
053100           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-UPDATED-LINE              
053200               AFTER ADVANCING 1.                                         
053300           MOVE WS-STATUS-CHANGES TO CTL-STATUS-CHANGES.                  
053400           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-STATCHG-LINE              
053500               AFTER ADVANCING 1.                                         
053600           MOVE WS-KYC-VERIFIED-CNT TO CTL-KYC-VERIFIED.                  
053700           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-KYC-LINE                  
053800               AFTER ADVANCING 1.                                         
053900           MOVE WS-TXN-REJECTED-CNT TO CTL-TXN-REJECTED.                  
054000           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-REJECTED-LINE             
054100               AFTER ADVANCING 1.                                         
054200           MOVE WS-AMOUNT-POSTED TO CTL-AMOUNT-POSTED.                    
054300           WRITE SUMMARY-PRINT-REC FROM CTL-RPT-AMOUNT-LINE               
054400               AFTER ADVANCING 1.                                         
